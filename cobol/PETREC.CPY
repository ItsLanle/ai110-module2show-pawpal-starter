000100*    PETREC.CPY -- PET MASTER RECORD, PET-FILE, 126 BYTES.
000200*    IN PET-ID ORDER.  NEED-1/2/3 ARE BLANK WHEN PET-NEEDS-CNT
000300*    DOES NOT CALL FOR THEM.  RECORD IS FULL TO THE BYTE --
000400*    THERE IS NO ROOM LEFT FOR A TRAILING FILLER ON THIS ONE,
000500*    UNLIKE OWNREC.CPY -- SEE PT-TASK-CNT/PT-DONE-CNT IN
000600*    PETTAB.CPY FOR THE WORKING FIELDS THAT RIDE ALONG WITH IT.
000700     05  PET-ID                  PIC 9(03).
000800     05  PET-NAME                PIC X(20).
000900     05  PET-SPECIES             PIC X(10).
001000     05  PET-AGE                 PIC 9(02).
001100     05  PET-NEEDS-CNT           PIC 9(01).
001200     05  PET-NEED-1              PIC X(30).
001300     05  PET-NEED-2              PIC X(30).
001400     05  PET-NEED-3              PIC X(30).
