000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PETROL-NEW.
000300 AUTHOR. R T ABERNATHY.
000400 INSTALLATION. HEARTLAND PET CARE SYSTEMS.
000500 DATE-WRITTEN. 06/02/1989.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL SCHEDULING USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900**************************************************************
001000* REMARKS:
001100* END-OF-DAY ROLLOVER RUN.  READS TODAY'S TASK MASTER, CARRIES
001200* EVERY TASK FORWARD TO TASK-FILE-OUT UNCHANGED, AND FOR EACH
001300* COMPLETED DAILY OR WEEKLY TASK SPAWNS A PENDING SUCCESSOR ON
001400* THE SAME PET WITH THE DUE DATE ROLLED FORWARD.  ONE-OFF TASKS
001500* AND ALREADY-PENDING TASKS PASS THROUGH WITH NO SUCCESSOR.
001600* TASK-FILE-OUT BECOMES TOMORROW'S TASK-FILE FOR PAWSKED-NEW.
001700**************************************************************
001800*  MODIFICATION HISTORY:
001900*
002000*   WRITTEN:    06/02/1989
002100*   PROGRAMMER: R T ABERNATHY
002200*   MODIFICATION: ORIGINAL RUN -- CARRY-FORWARD PASS AND THE
002300*                 DAILY/WEEKLY SUCCESSOR SPAWN.
002400*
002500*   MODIFIED:   08/14/1990
002600*   PROGRAMMER: R T ABERNATHY
002700*   MODIFICATION: PK-233 SUCCESSOR NOW VALIDATES ITS PET-ID
002800*                 AGAINST THE PET MASTER BEFORE IT IS WRITTEN --
002900*                 A DROPPED PET LEFT AN ORPHAN TASK ON THE FILE.
003000*
003100*   MODIFIED:   04/09/1994
003200*   PROGRAMMER: M J FEENEY
003300*   MODIFICATION: PK-296 GUARDED AGAINST A SECOND SUCCESSOR FOR
003400*                 THE SAME COMPLETED TASK WHEN THE ROLLOVER RUN
003500*                 IS ACCIDENTALLY SUBMITTED TWICE IN ONE NIGHT.
003600*
003700*   MODIFIED:   01/06/1999
003800*   PROGRAMMER: M J FEENEY
003900*   MODIFICATION: PK-341 Y2K -- DATE ARITHMETIC WORK FIELDS
004000*                 WIDENED TO FULL 4-DIGIT YEAR; THE OLD 2-DIGIT
004100*                 CENTURY-WINDOW LOGIC IS GONE FOR GOOD.  ALSO
004200*                 SWITCHED THE ZERO-DUE-DATE CASE OVER TO
004300*                 ACCEPT ... FROM DATE YYYYMMDD NOW THAT THE
004400*                 COMPILER SUPPORTS THE 4-DIGIT FORM.
004500*
004600*   MODIFIED:   05/17/2001
004700*   PROGRAMMER: S K OYELARAN
004800*   MODIFICATION: PK-359 LEAP-YEAR TEST REWRITTEN TO THE FULL
004900*                 400/100/4 RULE -- 2000 HAD BEEN TREATED AS A
005000*                 COMMON YEAR BY THE OLD SHORTCUT.
005100*
005200*   MODIFIED:   10/02/2006
005300*   PROGRAMMER: S K OYELARAN
005400*   MODIFICATION: PK-377 NEXT-TASK-ID NOW DERIVED FROM THE
005500*                 HIGHEST TASK-ID ON FILE INSTEAD OF A HARD-CODED
005600*                 STARTING NUMBER -- THE OLD SCHEME COLLIDED ONCE
005700*                 A HOUSEHOLD PASSED 300 TASKS.
005800*
005900*   MODIFIED:   03/11/2011
006000*   PROGRAMMER: T L WHITFIELD
006100*   MODIFICATION: PK-410 ADDED REMOVE-FILE AND THE REMOVAL-
006200*                 TRANSACTION PASS (2500-PROCESS-REMOVALS) --
006300*                 THE FRONT DESK COULD DROP A PET OR CANCEL A
006400*                 TASK BUT THE MASTERS HAD NO WAY TO SAY SO.  A
006500*                 DROPPED TASK, OR EVERY TASK STILL ATTACHED TO A
006600*                 DROPPED PET, IS EXCLUDED FROM TASK-FILE-OUT SO
006700*                 IT DOES NOT COME BACK ON TOMORROW'S TASK-FILE.
006750*
006760*   MODIFIED:   09/19/2013
006770*   PROGRAMMER: R M ORTIZ
006780*   MODIFICATION: PK-421 A COMPLETED DAILY/WEEKLY TASK WAS BEING
006790*                 CARRIED FORWARD TO TASK-FILE-OUT UNCHANGED,
006800*                 STILL COMPLETE, STILL RECURRING -- EVERY NIGHT
006810*                 AFTER THE FIRST IT SPAWNED ONE MORE DUPLICATE
006820*                 SUCCESSOR.  2000-ROLL-TASK NOW DROPS A COMPLETED
006830*                 ORIGINAL ONCE ITS SUCCESSOR IS WRITTEN INSTEAD
006840*                 OF CARRYING BOTH FORWARD.  TT-ALREADY-ROLLED
006850*                 KEPT AS-IS FOR THE WITHIN-RUN CASE.
006860*
006900*   MODIFIED:
007000*   PROGRAMMER:
007100*   MODIFICATION:
007200*
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SOURCE-COMPUTER. IBM-RS6000.
007600 OBJECT-COMPUTER. IBM-RS6000.
007700 SPECIAL-NAMES.
007800     C01 IS TOP-OF-FORM.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     COPY OWNSEL.
008200     COPY PETSEL.
008300     COPY TSKSEL.
008400     COPY RMVSEL.
008500     SELECT TASK-FILE-OUT ASSIGN TO TSKOUTDD
008600            FILE STATUS IS OUT-STATUS
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800*
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  OWNER-FILE
009200     LABEL RECORDS ARE OMITTED.
009300 01  OWNER-REC.
009400     COPY OWNREC.
009500*
009600 FD  PET-FILE
009700     LABEL RECORDS ARE OMITTED.
009800 01  PET-REC.
009900     COPY PETREC.
010000*
010100 FD  TASK-FILE
010200     LABEL RECORDS ARE OMITTED.
010300 01  TASK-REC.
010400     COPY TSKREC.
010500*
010600*    TASK-FILE-OUT BECOMES TOMORROW'S TASK-FILE -- TASK-OUT-REC
010700*    CARRIES THE SAME 56 BYTES AS TSKREC.CPY, FULL TO THE BYTE,
010800*    SO NO FILLER ROOM IS LEFT HERE EITHER.
010900 FD  TASK-FILE-OUT
011000     LABEL RECORDS ARE OMITTED.
011100 01  TASK-OUT-REC.
011200     05  TO-TASK-ID              PIC 9(03).
011300     05  TO-TASK-PET-ID          PIC 9(03).
011400     05  TO-TASK-NAME            PIC X(20).
011500     05  TO-TASK-DURATION        PIC 9(03).
011600     05  TO-TASK-PRIORITY        PIC 9(01).
011700     05  TO-TASK-CATEGORY        PIC X(10).
011800     05  TO-TASK-REQUIRED        PIC X(01).
011900     05  TO-TASK-FREQUENCY       PIC X(01).
012000     05  TO-TASK-TIME            PIC X(05).
012100     05  TO-TASK-COMPLETE        PIC X(01).
012200     05  TO-TASK-DUE-DATE        PIC 9(08).
012300*
012400*    REMOVE-FILE -- ONE CARD PER REMOVAL REQUEST, KEYED OFF BY
012500*    2500-PROCESS-REMOVALS.  A QUIET NIGHT'S FILE IS SIMPLY EMPTY.
012600 FD  REMOVE-FILE
012700     LABEL RECORDS ARE OMITTED.
012800 01  REMOVE-REC.
012900     COPY RMVREC.
013000*
013100 WORKING-STORAGE SECTION.
013200*
013300 01  FILE-STATUS-AREA.
013400     05  OWN-STATUS              PIC X(02) VALUE SPACE.
013500         88  OWN-OK                  VALUE '00'.
013600     05  PET-STATUS              PIC X(02) VALUE SPACE.
013700         88  PET-OK                  VALUE '00'.
013800     05  TSK-STATUS              PIC X(02) VALUE SPACE.
013900         88  TSK-OK                  VALUE '00'.
014000         88  TSK-EOF                 VALUE '10'.
014100     05  OUT-STATUS              PIC X(02) VALUE SPACE.
014200         88  OUT-OK                  VALUE '00'.
014300     05  RMV-STATUS              PIC X(02) VALUE SPACE.
014400         88  RMV-OK                  VALUE '00'.
014500     05  FILLER                  PIC X(02) VALUE SPACE.
014600*
014700 01  RUN-SWITCHES.
014800     05  EOF-TASK                PIC X(01) VALUE 'N'.
014900         88  NO-MORE-TASKS           VALUE 'Y'.
015000     05  EOF-RMV                 PIC X(01) VALUE 'N'.
015100         88  NO-MORE-REMOVALS        VALUE 'Y'.
015200     05  FILLER                  PIC X(02) VALUE SPACE.
015300*
015400 01  COUNTERS.
015500     05  TSK-READ-CNT            PIC S9(5) COMP-3 VALUE ZERO.
015600     05  TSK-CARRY-CNT           PIC S9(5) COMP-3 VALUE ZERO.
015700     05  SUCC-CREATED-CNT        PIC S9(5) COMP-3 VALUE ZERO.
015800     05  SUCC-REJECT-CNT         PIC S9(5) COMP-3 VALUE ZERO.
015900     05  WS-NEXT-TASK-ID         PIC S9(5) COMP-3 VALUE ZERO.
016000     05  WS-SUB1                 PIC S9(5) COMP-3 VALUE ZERO.
016100     05  WS-SUB2                 PIC S9(5) COMP-3 VALUE ZERO.
016200     05  WS-DAYS-TO-ADD          PIC S9(3) COMP-3 VALUE ZERO.
016300     05  WS-DAY-LOOP             PIC S9(3) COMP-3 VALUE ZERO.
016400     05  WS-DUP-CNT              PIC S9(5) COMP-3 VALUE ZERO.
016500     05  WS-MOD-WORK             PIC S9(7) COMP-3 VALUE ZERO.
016600     05  RM-PET-CNT              PIC S9(5) COMP-3 VALUE ZERO.
016700     05  RM-TASK-CNT             PIC S9(5) COMP-3 VALUE ZERO.
016800     05  FILLER                  PIC X(02) VALUE SPACE.
016900*
017000*    WS-SUCC-DATE-HOLD CARRIES ONE DATE THROUGH THE ADD-A-DAY
017100*    ARITHMETIC IN 2200-ADD-DAYS.  WS-SUCC-YMD REDEFINES IT SO
017200*    THE YEAR/MONTH/DAY CAN BE PICKED APART OR REASSEMBLED AS
017300*    ONE PLAIN 8-DIGIT NUMBER, WHICHEVER THE STEP CALLS FOR.
017400 01  WS-SUCC-DATE-HOLD.
017500     05  WS-SUCC-DATE-WORK       PIC 9(08) VALUE ZERO.
017600     05  WS-SUCC-YMD REDEFINES WS-SUCC-DATE-WORK.
017700         10  WS-SUCC-YYYY        PIC 9(04).
017800         10  WS-SUCC-MM          PIC 99.
017900         10  WS-SUCC-DD          PIC 99.
018000     05  FILLER                  PIC X(02) VALUE SPACE.
018100*
018200 01  WS-DAYS-IN-MONTH-TAB.
018300     05  FILLER PIC 9(02) VALUE 31.
018400     05  FILLER PIC 9(02) VALUE 28.
018500     05  FILLER PIC 9(02) VALUE 31.
018600     05  FILLER PIC 9(02) VALUE 30.
018700     05  FILLER PIC 9(02) VALUE 31.
018800     05  FILLER PIC 9(02) VALUE 30.
018900     05  FILLER PIC 9(02) VALUE 31.
019000     05  FILLER PIC 9(02) VALUE 31.
019100     05  FILLER PIC 9(02) VALUE 30.
019200     05  FILLER PIC 9(02) VALUE 31.
019300     05  FILLER PIC 9(02) VALUE 30.
019400     05  FILLER PIC 9(02) VALUE 31.
019500 01  WS-DAYS-IN-MONTH-VALS REDEFINES WS-DAYS-IN-MONTH-TAB.
019600     05  WS-DIM-ENTRY OCCURS 12 TIMES PIC 9(02).
019700*
019800 77  WS-LEAP-SWITCH              PIC X(01) VALUE 'N'.
019900     88  WS-IS-LEAP-YEAR             VALUE 'Y'.
020000*
020100*    WS-RM-FOUND-SW IS 2520-REMOVE-TASK'S OWN FLAG -- SET BY
020200*    2521-TASK-ID-SCAN WHEN THE TASK NAMED ON A REMOVE CARD IS
020300*    FOUND ON THE TABLE.
020400 77  WS-RM-FOUND-SW              PIC X(01) VALUE 'N'.
020500     88  RM-TASK-FOUND               VALUE 'Y'.
020600*
020700 01  WS-ERROR-LINE.
020800     05  FILLER                  PIC X(21) VALUE
020900         "PETROL-NEW: TASK ID  ".
021000     05  WS-ERR-TASK-ID          PIC ZZ9.
021100     05  FILLER                  PIC X(30) VALUE
021200         " REJECTED -- DUPLICATE ON PET.".
021300     05  FILLER                  PIC X(26) VALUE SPACE.
021400 01  WS-ERROR-LINE-ALT REDEFINES WS-ERROR-LINE.
021500     05  WS-ERROR-TEXT           PIC X(80).
021600*
021700     COPY PETTAB.
021800     COPY TSKTAB.
021900*
022000 PROCEDURE DIVISION.
022100*    1000-MAIN-RTN -- OPEN, LOAD THE PET MASTER FOR VALIDATION,
022200*    THEN A SINGLE PASS OVER THE TASK MASTER THAT CARRIES EVERY
022300*    RECORD FORWARD AND SPAWNS SUCCESSORS AS IT GOES.
022400 1000-MAIN-RTN.
022500     PERFORM 1100-OPEN-FILES
022600         THRU 1100-OPEN-FILES-EXIT.
022700     PERFORM 2000-LOAD-PETS
022800         THRU 2000-LOAD-PETS-EXIT.
022900     PERFORM 2050-LOAD-TASKS
023000         THRU 2050-LOAD-TASKS-EXIT
023100         UNTIL NO-MORE-TASKS.
023200     PERFORM 2500-PROCESS-REMOVALS
023300         THRU 2500-PROCESS-REMOVALS-EXIT
023400         UNTIL NO-MORE-REMOVALS.
023500     PERFORM 2060-FIND-NEXT-ID
023600         THRU 2060-FIND-NEXT-ID-EXIT
023700         VARYING WS-SUB1 FROM 1 BY 1
023800         UNTIL WS-SUB1 > TT-TAB-CNT.
023900     PERFORM 3500-ROLL-ALL-TASKS
024000         THRU 3500-ROLL-ALL-TASKS-EXIT
024100         VARYING WS-SUB1 FROM 1 BY 1
024200         UNTIL WS-SUB1 > TT-TAB-CNT.
024300     DISPLAY "PETROL-NEW: TASKS READ    " TSK-READ-CNT.
024400     DISPLAY "PETROL-NEW: TASKS CARRIED " TSK-CARRY-CNT.
024500     DISPLAY "PETROL-NEW: SUCCESSORS    " SUCC-CREATED-CNT.
024600     DISPLAY "PETROL-NEW: REJECTED      " SUCC-REJECT-CNT.
024700     DISPLAY "PETROL-NEW: PETS REMOVED  " RM-PET-CNT.
024800     DISPLAY "PETROL-NEW: TASKS REMOVED " RM-TASK-CNT.
024900     PERFORM 9000-CLOSE-FILES
025000         THRU 9000-CLOSE-FILES-EXIT.
025100     STOP RUN.
025200*
025300 1100-OPEN-FILES.
025400     OPEN INPUT OWNER-FILE.
025500     IF NOT OWN-OK
025600         DISPLAY "PETROL-NEW: OWNER-FILE OPEN FAILED " OWN-STATUS
025700         STOP RUN
025800     END-IF.
025900     OPEN INPUT PET-FILE.
026000     IF NOT PET-OK
026100         DISPLAY "PETROL-NEW: PET-FILE OPEN FAILED " PET-STATUS
026200         STOP RUN
026300     END-IF.
026400     OPEN INPUT TASK-FILE.
026500     IF NOT TSK-OK
026600         DISPLAY "PETROL-NEW: TASK-FILE OPEN FAILED " TSK-STATUS
026700         STOP RUN
026800     END-IF.
026900     OPEN OUTPUT TASK-FILE-OUT.
027000     IF NOT OUT-OK
027100         DISPLAY "PETROL-NEW: TASK-FILE-OUT OPEN FAILED "
027200             OUT-STATUS
027300         STOP RUN
027400     END-IF.
027500     OPEN INPUT REMOVE-FILE.
027600     IF NOT RMV-OK
027700         DISPLAY "PETROL-NEW: REMOVE-FILE OPEN FAILED " RMV-STATUS
027800         STOP RUN
027900     END-IF.
028000 1100-OPEN-FILES-EXIT.
028100     EXIT.
028200*
028300*    2000-LOAD-PETS -- SAME SEQUENTIAL-LOAD-BY-PET-ID SHAPE AS
028400*    PAWSKED-NEW'S OWN COPY OF THIS PARAGRAPH.  THE OWNER RECORD
028500*    ITSELF IS NOT NEEDED HERE -- THIS RUN DOES NOT TOUCH THE
028600*    OWNER'S DAILY BUDGET -- BUT THE OWNER-FILE IS STILL OPENED
028700*    AND CLOSED SO A MISSING OWNER MASTER STILL SHOWS UP AS A
028800*    FILE-STATUS ERROR AT OPEN TIME.
028900 2000-LOAD-PETS.
029000     READ PET-FILE
029100         AT END GO TO 2000-LOAD-PETS-EXIT
029200     END-READ.
029300     PERFORM 2010-PET-LOOKUP
029400         THRU 2010-PET-LOOKUP-EXIT.
029500     IF PT-IDX > PT-TAB-CNT
029600         ADD 1 TO PT-TAB-CNT
029700         SET PT-IDX TO PT-TAB-CNT
029800         MOVE PET-ID       TO PT-PET-ID (PT-IDX)
029900         MOVE PET-NAME     TO PT-PET-NAME (PT-IDX)
030000         MOVE PET-SPECIES  TO PT-PET-SPECIES (PT-IDX)
030100         MOVE PET-AGE      TO PT-PET-AGE (PT-IDX)
030200         MOVE PET-NEEDS-CNT TO PT-NEEDS-CNT (PT-IDX)
030300         MOVE ZERO         TO PT-TASK-CNT (PT-IDX)
030400         MOVE ZERO         TO PT-DONE-CNT (PT-IDX)
030500     END-IF.
030600     GO TO 2000-LOAD-PETS.
030700 2000-LOAD-PETS-EXIT.
030800     EXIT.
030900*
031000 2010-PET-LOOKUP.
031100     SET PT-IDX TO 1.
031200     SEARCH PT-TAB-ENTRY
031300         AT END SET PT-IDX TO PT-TAB-CNT
031400             ADD 1 TO PT-IDX
031500         WHEN PET-ID = PT-PET-ID (PT-IDX)
031600             CONTINUE
031700     END-SEARCH.
031800 2010-PET-LOOKUP-EXIT.
031900     EXIT.
032000*
032100*    2050-LOAD-TASKS -- LOADS THE ENTIRE TASK MASTER INTO
032200*    TASK-TABLE, UNCHANGED, BEFORE ANY ROLLOVER WORK BEGINS.  THE
032300*    TABLE IS WALKED TWICE MORE BELOW -- ONCE TO FIND THE HIGHEST
032400*    TASK-ID ON FILE, ONCE TO CARRY EVERY TASK FORWARD AND SPAWN
032500*    SUCCESSORS -- SO EVERY SUCCESSOR GETS A TASK-ID THAT CANNOT
032600*    COLLIDE WITH ANY TASK STILL TO BE READ.
032700 2050-LOAD-TASKS.
032800     READ TASK-FILE
032900         AT END MOVE 'Y' TO EOF-TASK
033000             GO TO 2050-LOAD-TASKS-EXIT
033100     END-READ.
033200     ADD 1 TO TSK-READ-CNT.
033300     ADD 1 TO TT-TAB-CNT.
033400     SET TT-IDX TO TT-TAB-CNT.
033500     MOVE TASK-ID           TO TT-TASK-ID (TT-IDX).
033600     MOVE TASK-PET-ID       TO TT-PET-ID (TT-IDX).
033700     MOVE TASK-NAME         TO TT-NAME (TT-IDX).
033800     MOVE TASK-DURATION     TO TT-DURATION (TT-IDX).
033900     MOVE TASK-PRIORITY     TO TT-PRIORITY (TT-IDX).
034000     MOVE TASK-CATEGORY     TO TT-CATEGORY (TT-IDX).
034100     MOVE TASK-REQUIRED     TO TT-REQUIRED (TT-IDX).
034200     MOVE TASK-FREQUENCY    TO TT-FREQUENCY (TT-IDX).
034300     MOVE TASK-TIME         TO TT-TIME (TT-IDX).
034400     MOVE TASK-COMPLETE     TO TT-COMPLETE (TT-IDX).
034500     MOVE TASK-DUE-DATE     TO TT-DUE-DATE (TT-IDX).
034600     MOVE 'N'               TO TT-ROLLED (TT-IDX).
034700 2050-LOAD-TASKS-EXIT.
034800     EXIT.
034900*
035000*    2060-FIND-NEXT-ID -- THE FIRST SUCCESSOR MINTED THIS RUN
035100*    TAKES THE NEXT TASK-ID PAST THE HIGHEST ONE ON FILE (PK-377).
035200 2060-FIND-NEXT-ID.
035300     IF TT-TASK-ID (WS-SUB1) >= WS-NEXT-TASK-ID
035400         COMPUTE WS-NEXT-TASK-ID = TT-TASK-ID (WS-SUB1) + 1
035500     END-IF.
035600 2060-FIND-NEXT-ID-EXIT.
035700     EXIT.
035800*
035900*    2500-PROCESS-REMOVALS -- READS REMOVE-FILE, ONE CARD PER
036000*    REQUEST.  A 'P' CARD DROPS A PET AND CASCADES THE DROP TO
036100*    EVERY ONE OF ITS TASKS STILL ON TASK-TABLE (SPEC: "REMOVE
036200*    OPERATIONS REVERSE THE ABOVE AND CLEAR THE BACK-LINK").  A
036300*    'T' CARD DROPS ONE TASK.  NEITHER FLAVOR REWRITES PET-FILE
036400*    OR PET-TABLE'S ROW COUNT -- THE PET MASTER ITSELF ARRIVES
036500*    FROM THE FRONT-DESK ROSTER MAINTENANCE, OUT OF SCOPE HERE --
036600*    THIS RUN ONLY GUARANTEES A DROPPED PET'S TASKS DO NOT COME
036700*    BACK ON TOMORROW'S TASK-FILE.
036800 2500-PROCESS-REMOVALS.
036900     READ REMOVE-FILE
037000         AT END MOVE 'Y' TO EOF-RMV
037100             GO TO 2500-PROCESS-REMOVALS-EXIT
037200     END-READ.
037300     IF RM-IS-PET-REMOVE
037400         PERFORM 2510-REMOVE-PET
037500             THRU 2510-REMOVE-PET-EXIT
037600     ELSE
037700         IF RM-IS-TASK-REMOVE
037800             PERFORM 2520-REMOVE-TASK
037900                 THRU 2520-REMOVE-TASK-EXIT
038000         ELSE
038100             DISPLAY "PETROL-NEW: REMOVE-FILE RECORD HAS BAD "
038200                 "RM-TYPE " RM-TYPE
038300         END-IF
038400     END-IF.
038500 2500-PROCESS-REMOVALS-EXIT.
038600     EXIT.
038700*
038800*    2510-REMOVE-PET -- MARKS THE PET DROPPED ON PET-TABLE (NO-OP
038900*    IF THE PET-ID IS NOT ON FILE), THEN CASCADES THE DROP TO
039000*    EVERY TASK ON TASK-TABLE STILL CARRYING THAT PET-ID.
039100 2510-REMOVE-PET.
039200     MOVE RM-PET-ID TO PET-ID.
039300     PERFORM 2010-PET-LOOKUP
039400         THRU 2010-PET-LOOKUP-EXIT.
039500     IF PT-IDX > PT-TAB-CNT
039600         DISPLAY "PETROL-NEW: REMOVE-PET " RM-PET-ID
039700             " NOT ON FILE"
039800     ELSE
039900         MOVE 'Y' TO PT-DROPPED (PT-IDX)
040000         ADD 1 TO RM-PET-CNT
040100         PERFORM 2515-DROP-PETS-TASKS
040200             THRU 2515-DROP-PETS-TASKS-EXIT
040300             VARYING WS-SUB2 FROM 1 BY 1
040400             UNTIL WS-SUB2 > TT-TAB-CNT
040500     END-IF.
040600 2510-REMOVE-PET-EXIT.
040700     EXIT.
040800*
040900 2515-DROP-PETS-TASKS.
041000     IF TT-PET-ID (WS-SUB2) = RM-PET-ID
041100             AND NOT TT-IS-DROPPED (WS-SUB2)
041200         MOVE 'Y' TO TT-DROPPED (WS-SUB2)
041300         MOVE ZERO TO TT-PET-ID (WS-SUB2)
041400         ADD 1 TO RM-TASK-CNT
041500     END-IF.
041600 2515-DROP-PETS-TASKS-EXIT.
041700     EXIT.
041800*
041900*    2520-REMOVE-TASK -- DROPS ONE TASK BY TASK-ID AND CLEARS ITS
042000*    BACK-LINK TO THE PET.  2521-TASK-ID-SCAN CANNOT USE SEARCH --
042100*    TASK-TABLE IS IN READ-SEQUENCE ORDER, NOT TASK-ID ORDER.
042200 2520-REMOVE-TASK.
042300     MOVE 'N' TO WS-RM-FOUND-SW.
042400     PERFORM 2521-TASK-ID-SCAN
042500         THRU 2521-TASK-ID-SCAN-EXIT
042600         VARYING WS-SUB2 FROM 1 BY 1
042700         UNTIL WS-SUB2 > TT-TAB-CNT OR RM-TASK-FOUND.
042800     IF RM-TASK-FOUND
042900         ADD 1 TO RM-TASK-CNT
043000     ELSE
043100         DISPLAY "PETROL-NEW: REMOVE-TASK " RM-TASK-ID
043200             " NOT ON FILE"
043300     END-IF.
043400 2520-REMOVE-TASK-EXIT.
043500     EXIT.
043600*
043700 2521-TASK-ID-SCAN.
043800     IF TT-TASK-ID (WS-SUB2) = RM-TASK-ID
043900             AND NOT TT-IS-DROPPED (WS-SUB2)
044000         MOVE 'Y' TO TT-DROPPED (WS-SUB2)
044100         MOVE ZERO TO TT-PET-ID (WS-SUB2)
044200         MOVE 'Y' TO WS-RM-FOUND-SW
044300     END-IF.
044400 2521-TASK-ID-SCAN-EXIT.
044500     EXIT.
044600*
044700*    3500-ROLL-ALL-TASKS -- DISPOSES OF ONE TASK-TABLE ENTRY, EITHER
044750*    BY CARRYING IT FORWARD TO TASK-FILE-OUT UNCHANGED OR BY LETTING
044760*    2000-ROLL-TASK REPLACE IT WITH ITS SUCCESSOR (PK-421 -- SEE
044770*    THAT PARAGRAPH'S OWN REMARKS).  A TASK DROPPED BY
044780*    2500-PROCESS-REMOVALS IS SKIPPED OUTRIGHT -- IT DOES NOT
044790*    SURVIVE TO TASK-FILE-OUT EITHER WAY.
045100 3500-ROLL-ALL-TASKS.
045200     IF NOT TT-IS-DROPPED (WS-SUB1)
045250         PERFORM 2000-ROLL-TASK
045260             THRU 2000-ROLL-TASK-EXIT
045700     END-IF.
045800 3500-ROLL-ALL-TASKS-EXIT.
045900     EXIT.
046000*
046050*    3510-WRITE-CARRIED-TASK -- WRITES ONE TASK-TABLE ENTRY TO
046060*    TASK-FILE-OUT EXACTLY AS READ.  CALLED ONLY FOR A TASK
046070*    2000-ROLL-TASK HAS DECIDED IS NOT BEING REPLACED BY A
046080*    SUCCESSOR THIS RUN.
046100 3510-WRITE-CARRIED-TASK.
046200     MOVE TT-TASK-ID (WS-SUB1)      TO TO-TASK-ID.
046300     MOVE TT-PET-ID (WS-SUB1)       TO TO-TASK-PET-ID.
046400     MOVE TT-NAME (WS-SUB1)         TO TO-TASK-NAME.
046500     MOVE TT-DURATION (WS-SUB1)     TO TO-TASK-DURATION.
046600     MOVE TT-PRIORITY (WS-SUB1)     TO TO-TASK-PRIORITY.
046700     MOVE TT-CATEGORY (WS-SUB1)     TO TO-TASK-CATEGORY.
046800     MOVE TT-REQUIRED (WS-SUB1)     TO TO-TASK-REQUIRED.
046900     MOVE TT-FREQUENCY (WS-SUB1)    TO TO-TASK-FREQUENCY.
047000     MOVE TT-TIME (WS-SUB1)         TO TO-TASK-TIME.
047100     MOVE TT-COMPLETE (WS-SUB1)     TO TO-TASK-COMPLETE.
047200     MOVE TT-DUE-DATE (WS-SUB1)     TO TO-TASK-DUE-DATE.
047300     WRITE TASK-OUT-REC.
047400     IF NOT OUT-OK
047500         DISPLAY "PETROL-NEW: TASK-FILE-OUT WRITE FAILED "
047600             OUT-STATUS
047700         STOP RUN
047800     END-IF.
047900     ADD 1 TO TSK-CARRY-CNT.
048000 3510-WRITE-CARRIED-TASK-EXIT.
048100     EXIT.
048200*
048300*    2000-ROLL-TASK -- PK-421.  A COMPLETED DAILY/WEEKLY TASK IS
048310*    NOT CARRIED FORWARD AS ITSELF -- IT IS REPLACED BY ITS ONE
048320*    SUCCESSOR.  THE OLD LOGIC CARRIED THE COMPLETED ORIGINAL
048330*    FORWARD ON TASK-FILE-OUT *AND* SPAWNED A SUCCESSOR; SINCE
048340*    NOTHING EVER RESET TT-COMPLETE OR TT-FREQUENCY ON THAT
048350*    ORIGINAL, IT CAME BACK JUST AS ELIGIBLE ON EVERY SUBSEQUENT
048360*    NIGHT'S RUN AND MINTED ONE MORE DUPLICATE SUCCESSOR EACH
048370*    TIME -- THE DOUBLE-COMPLETION GUARD (TT-ALREADY-ROLLED) ONLY
048380*    EVER PROTECTED A SINGLE RUN, NOT THE NIGHTS AFTER IT.
048390*    DROPPING THE COMPLETED ORIGINAL FROM TASK-FILE-OUT ONCE ITS
048400*    SUCCESSOR EXISTS CLOSES THAT HOLE FOR GOOD -- THERE IS NO
048410*    COMPLETED RECURRING ROW LEFT ON FILE TO RE-TRIGGER.
048420*    ANY TASK THAT IS NOT COMPLETE, NOT DAILY/WEEKLY, OR HAS
048430*    ALREADY SPUN OFF ITS ONE SUCCESSOR THIS RUN (TT-ALREADY-
048440*    ROLLED, STILL KEPT AS A WITHIN-RUN BELT-AND-SUSPENDERS
048450*    GUARD) IS SIMPLY CARRIED FORWARD UNCHANGED.
048800 2000-ROLL-TASK.
048900     IF TT-IS-COMPLETE (WS-SUB1)
049000             AND NOT TT-ALREADY-ROLLED (WS-SUB1)
049100             AND (TT-FREQ-DAILY (WS-SUB1) OR TT-FREQ-WEEKLY (WS-SUB1))
049150         PERFORM 2100-CREATE-SUCCESSOR
049160             THRU 2100-CREATE-SUCCESSOR-EXIT
049170         MOVE 'Y' TO TT-ROLLED (WS-SUB1)
049180     ELSE
049190         PERFORM 3510-WRITE-CARRIED-TASK
049195             THRU 3510-WRITE-CARRIED-TASK-EXIT
049200     END-IF.
049600 2000-ROLL-TASK-EXIT.
049700     EXIT.
049800*
049900*    2100-CREATE-SUCCESSOR -- BUILDS THE PENDING SUCCESSOR ROW IN
050000*    TASK-OUT-REC: SAME NAME/DURATION/PRIORITY/CATEGORY/REQUIRED/
050100*    FREQUENCY/CLOCK TIME, COMPLETION RESET TO PENDING, DUE DATE
050200*    ROLLED FORWARD FROM THE ORIGINAL DUE DATE IF PRESENT, OR
050300*    FROM TT-DUE-DATE ZERO TREATED AS "USE TODAY" IS NOT POSSIBLE
050400*    WITHOUT A SYSTEM DATE ON THIS RUN'S PARAMETER CARD, SO A
050500*    ZERO DUE DATE ROLLS FORWARD FROM ZERO -- SEE THE REMARKS.
050600 2100-CREATE-SUCCESSOR.
050700     IF TT-DUE-DATE (WS-SUB1) = ZERO
050800         ACCEPT WS-SUCC-DATE-WORK FROM DATE YYYYMMDD
050900     ELSE
051000         MOVE TT-DUE-DATE (WS-SUB1) TO WS-SUCC-DATE-WORK
051100     END-IF.
051200     IF TT-FREQ-DAILY (WS-SUB1)
051300         MOVE 1 TO WS-DAYS-TO-ADD
051400     ELSE
051500         MOVE 7 TO WS-DAYS-TO-ADD
051600     END-IF.
051700     PERFORM 2200-ADD-DAYS
051800         THRU 2200-ADD-DAYS-EXIT
051900         VARYING WS-DAY-LOOP FROM 1 BY 1
052000         UNTIL WS-DAY-LOOP > WS-DAYS-TO-ADD.
052100     PERFORM 3000-ATTACH-SUCCESSOR
052200         THRU 3000-ATTACH-SUCCESSOR-EXIT.
052300 2100-CREATE-SUCCESSOR-EXIT.
052400     EXIT.
052500*
052600*    2200-ADD-DAYS -- ADDS ONE CALENDAR DAY TO WS-SUCC-DATE-WORK
052700*    PER CALL, ROLLING MONTH AND YEAR AS NEEDED.  CALLED ONCE PER
052800*    DAY TO ADD, SO A WEEKLY TASK RUNS THIS PARAGRAPH SEVEN TIMES
052900*    -- SIMPLE OVER CLEVER, AND EASY TO PROVE CORRECT AT A GLANCE.
053000 2200-ADD-DAYS.
053100     PERFORM 2210-SET-LEAP-SWITCH
053200         THRU 2210-SET-LEAP-SWITCH-EXIT.
053300     ADD 1 TO WS-SUCC-DD.
053400     MOVE WS-SUCC-MM TO WS-SUB2.
053500     IF WS-SUCC-MM = 2 AND WS-IS-LEAP-YEAR
053600         IF WS-SUCC-DD > 29
053700             MOVE 1 TO WS-SUCC-DD
053800             ADD 1 TO WS-SUCC-MM
053900         END-IF
054000     ELSE
054100         IF WS-SUCC-DD > WS-DIM-ENTRY (WS-SUB2)
054200             MOVE 1 TO WS-SUCC-DD
054300             ADD 1 TO WS-SUCC-MM
054400         END-IF
054500     END-IF.
054600     IF WS-SUCC-MM > 12
054700         MOVE 1 TO WS-SUCC-MM
054800         ADD 1 TO WS-SUCC-YYYY
054900     END-IF.
055000 2200-ADD-DAYS-EXIT.
055100     EXIT.
055200*
055300*    2210-SET-LEAP-SWITCH -- FULL 400/100/4 CENTURY RULE (PK-359).
055400*    REMAINDERS ARE TAKEN THE OLD WAY, WITH DIVIDE ... REMAINDER,
055500*    NOT WITH AN INTRINSIC FUNCTION -- THIS SHOP'S COMPILER
055600*    PREDATES THOSE.
055700 2210-SET-LEAP-SWITCH.
055800     MOVE 'N' TO WS-LEAP-SWITCH.
055900     DIVIDE WS-SUCC-YYYY BY 400 GIVING WS-SUB2
056000         REMAINDER WS-MOD-WORK.
056100     IF WS-MOD-WORK = 0
056200         MOVE 'Y' TO WS-LEAP-SWITCH
056300     ELSE
056400         DIVIDE WS-SUCC-YYYY BY 100 GIVING WS-SUB2
056500             REMAINDER WS-MOD-WORK
056600         IF WS-MOD-WORK = 0
056700             MOVE 'N' TO WS-LEAP-SWITCH
056800         ELSE
056900             DIVIDE WS-SUCC-YYYY BY 4 GIVING WS-SUB2
057000                 REMAINDER WS-MOD-WORK
057100             IF WS-MOD-WORK = 0
057200                 MOVE 'Y' TO WS-LEAP-SWITCH
057300             END-IF
057400         END-IF
057500     END-IF.
057600 2210-SET-LEAP-SWITCH-EXIT.
057700     EXIT.
057800*
057900*    3000-ATTACH-SUCCESSOR -- MIRRORS THE "ADD TASK TO PET" RULE:
058000*    REJECT A DUPLICATE TASK-ID ON THE SAME PET (PK-296 GUARDS
058100*    AGAINST THIS HAPPENING IN THE NORMAL CASE, BUT THE CHECK
058200*    STAYS IN AS A BELT-AND-SUSPENDERS MEASURE).  VALIDATES THE
058300*    PET-ID AGAINST THE PET MASTER BEFORE WRITING (PK-233).
058400 3000-ATTACH-SUCCESSOR.
058500     MOVE TT-PET-ID (WS-SUB1) TO PET-ID.
058600     PERFORM 2010-PET-LOOKUP
058700         THRU 2010-PET-LOOKUP-EXIT.
058800     IF PT-IDX > PT-TAB-CNT
058900         DISPLAY "PETROL-NEW: SUCCESSOR REJECTED -- PET-ID "
059000             TT-PET-ID (WS-SUB1) " NOT ON FILE"
059100         ADD 1 TO SUCC-REJECT-CNT
059200     ELSE
059300         MOVE ZERO TO WS-DUP-CNT
059400         PERFORM 3010-CHECK-DUP-ID
059500             THRU 3010-CHECK-DUP-ID-EXIT
059600             VARYING WS-SUB2 FROM 1 BY 1
059700             UNTIL WS-SUB2 > TT-TAB-CNT
059800         IF WS-DUP-CNT > 0
059900             MOVE WS-NEXT-TASK-ID TO WS-ERR-TASK-ID
060000             DISPLAY WS-ERROR-LINE
060100             ADD 1 TO SUCC-REJECT-CNT
060200         ELSE
060300             PERFORM 3020-WRITE-SUCCESSOR
060400                 THRU 3020-WRITE-SUCCESSOR-EXIT
060500             ADD 1 TO PT-TASK-CNT (PT-IDX)
060600             ADD 1 TO WS-NEXT-TASK-ID
060700             ADD 1 TO SUCC-CREATED-CNT
060800         END-IF
060900     END-IF.
061000 3000-ATTACH-SUCCESSOR-EXIT.
061100     EXIT.
061200*
061300 3010-CHECK-DUP-ID.
061400     IF TT-TASK-ID (WS-SUB2) = WS-NEXT-TASK-ID
061500         ADD 1 TO WS-DUP-CNT
061600     END-IF.
061700 3010-CHECK-DUP-ID-EXIT.
061800     EXIT.
061900*
062000 3020-WRITE-SUCCESSOR.
062100     MOVE WS-NEXT-TASK-ID          TO TO-TASK-ID.
062200     MOVE TT-PET-ID (WS-SUB1)      TO TO-TASK-PET-ID.
062300     MOVE TT-NAME (WS-SUB1)        TO TO-TASK-NAME.
062400     MOVE TT-DURATION (WS-SUB1)    TO TO-TASK-DURATION.
062500     MOVE TT-PRIORITY (WS-SUB1)    TO TO-TASK-PRIORITY.
062600     MOVE TT-CATEGORY (WS-SUB1)    TO TO-TASK-CATEGORY.
062700     MOVE TT-REQUIRED (WS-SUB1)    TO TO-TASK-REQUIRED.
062800     MOVE TT-FREQUENCY (WS-SUB1)   TO TO-TASK-FREQUENCY.
062900     MOVE TT-TIME (WS-SUB1)        TO TO-TASK-TIME.
063000     MOVE 'N'                      TO TO-TASK-COMPLETE.
063100     MOVE WS-SUCC-DATE-WORK        TO TO-TASK-DUE-DATE.
063200     WRITE TASK-OUT-REC.
063300     IF NOT OUT-OK
063400         DISPLAY "PETROL-NEW: TASK-FILE-OUT WRITE FAILED "
063500             OUT-STATUS
063600         STOP RUN
063700     END-IF.
063800 3020-WRITE-SUCCESSOR-EXIT.
063900     EXIT.
064000*
064100 9000-CLOSE-FILES.
064200     CLOSE OWNER-FILE PET-FILE TASK-FILE TASK-FILE-OUT REMOVE-FILE.
064300 9000-CLOSE-FILES-EXIT.
064400     EXIT.
