000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAWTEST-NEW.
000300 AUTHOR. M J FEENEY.
000400 INSTALLATION. HEARTLAND PET CARE SYSTEMS.
000500 DATE-WRITTEN. 02/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL SCHEDULING USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900**************************************************************
001000* REMARKS:
001100* SELF-TEST / REPORT-COMPARE QA RUN.  LOADS AN EXPECTED SCHEDULE
001200* REPORT (A KNOWN-GOOD RUN OF PAWSKED-NEW, KEPT ON FILE AS THE
001300* MASTER ANSWER) AND THE ACTUAL REPORT FROM THE RUN UNDER TEST,
001400* LINE FOR LINE, AND DISPLAYS EVERY MISMATCH.  THIS SHOP DOES
001500* NOT KEEP A UNIT-TEST HARNESS -- THIS RUN IS ITS EQUIVALENT,
001600* SUBMITTED AFTER EVERY PAWSKED-NEW OR PETROL-NEW CHANGE BEFORE
001700* THE CHANGE IS ALLOWED TO TOUCH THE OWNER'S ACTUAL SCHEDULE.
001800**************************************************************
001900*  MODIFICATION HISTORY:
002000*
002100*   WRITTEN:    02/11/1992
002200*   PROGRAMMER: M J FEENEY
002300*   MODIFICATION: ORIGINAL RUN -- LINE-FOR-LINE COMPARE AND THE
002400*                 PASS/FAIL TALLY.
002500*
002600*   MODIFIED:   07/30/1993
002700*   PROGRAMMER: M J FEENEY
002800*   MODIFICATION: PK-259 A SHORT/LONG REPORT (LINE COUNTS DO NOT
002900*                 MATCH) NOW FAILS THE RUN EVEN WHEN EVERY LINE
003000*                 THAT IS PRESENT ON BOTH SIDES COMPARES CLEAN.
003100*
003200*   MODIFIED:   01/06/1999
003300*   PROGRAMMER: R T ABERNATHY
003400*   MODIFICATION: PK-341 Y2K -- NO DATE FIELDS OF ITS OWN, BUT
003500*                 REVIEWED AND SIGNED OFF WITH THE REST OF THE
003600*                 SUITE DURING THE CENTURY-ROLLOVER PUSH.
003700*
003800*   MODIFIED:   09/14/2003
003900*   PROGRAMMER: S K OYELARAN
004000*   MODIFICATION: PK-402 MISMATCH DISPLAY NOW SHOWS BOTH HALVES
004100*                 OF THE OFFENDING LINE SEPARATELY -- A FULL
004200*                 80-BYTE DISPLAY WAS WRAPPING ON THE OPERATOR
004300*                 CONSOLE AND HIDING THE SECOND HALF.
004400*
004500*   MODIFIED:
004600*   PROGRAMMER:
004700*   MODIFICATION:
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-RS6000.
005200 OBJECT-COMPUTER. IBM-RS6000.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT RPT-EXPECTED-FILE ASSIGN TO EXPRPTDD
005800            FILE STATUS IS EXP-STATUS
005900            ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT RPT-ACTUAL-FILE ASSIGN TO ACTRPTDD
006100            FILE STATUS IS ACT-STATUS
006200            ORGANIZATION IS LINE SEQUENTIAL.
006300*
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  RPT-EXPECTED-FILE
006700     LABEL RECORDS ARE OMITTED.
006800 01  EXP-PRINT-LINE               PIC X(80).
006900*
007000 FD  RPT-ACTUAL-FILE
007100     LABEL RECORDS ARE OMITTED.
007200 01  ACT-PRINT-LINE               PIC X(80).
007300*
007400 WORKING-STORAGE SECTION.
007500*
007600 01  FILE-STATUS-AREA.
007700     05  EXP-STATUS              PIC X(02) VALUE SPACE.
007800         88  EXP-OK                  VALUE '00'.
007900     05  ACT-STATUS              PIC X(02) VALUE SPACE.
008000         88  ACT-OK                  VALUE '00'.
008100     05  FILLER                  PIC X(02) VALUE SPACE.
008200*
008300 01  RUN-SWITCHES.
008400     05  EOF-EXP                 PIC X(01) VALUE 'N'.
008500         88  NO-MORE-EXPECTED        VALUE 'Y'.
008600     05  EOF-ACT                 PIC X(01) VALUE 'N'.
008700         88  NO-MORE-ACTUAL          VALUE 'Y'.
008800     05  FILLER                  PIC X(02) VALUE SPACE.
008900*
009000 01  COUNTERS.
009100     05  MATCH-CNT               PIC S9(5) COMP-3 VALUE ZERO.
009200     05  MISMATCH-CNT            PIC S9(5) COMP-3 VALUE ZERO.
009300     05  WS-MAX-LINE-CNT         PIC S9(5) COMP-3 VALUE ZERO.
009400     05  WS-SUB1                 PIC S9(5) COMP-3 VALUE ZERO.
009500     05  FILLER                  PIC X(02) VALUE SPACE.
009600*
009700*    EXP-LINE-TABLE / ACT-LINE-TABLE HOLD THE TWO REPORTS IN
009800*    FULL, LOADED BY 2000-LOAD-EXPECTED AND 2010-LOAD-ACTUAL
009900*    BEFORE ANY LINE IS COMPARED -- THE SAME LOAD-EVERYTHING-
010000*    THEN-WALK-IT SHAPE USED THROUGHOUT THIS SHOP'S TABLE-DRIVEN
010100*    REPORTS.
010200 01  EXP-LINE-TABLE.
010300     05  EL-CNT                  PIC 9(05) COMP-3 VALUE ZERO.
010400     05  EL-ENTRY OCCURS 1 TO 500 TIMES
010500             DEPENDING ON EL-CNT
010600             INDEXED BY EL-IDX.
010700         10  EL-LINE-TEXT        PIC X(80).
010800         10  FILLER              PIC X(02).
010900*
011000 01  ACT-LINE-TABLE.
011100     05  AL-CNT                  PIC 9(05) COMP-3 VALUE ZERO.
011200     05  AL-ENTRY OCCURS 1 TO 500 TIMES
011300             DEPENDING ON AL-CNT
011400             INDEXED BY AL-IDX.
011500         10  AL-LINE-TEXT        PIC X(80).
011600         10  FILLER              PIC X(02).
011700*
011800*    WS-EXP-LINE-HOLD / WS-ACT-LINE-HOLD CARRY ONE OFFENDING LINE
011900*    APIECE AT DISPLAY TIME.  THE -VIEW REDEFINES SPLIT EACH INTO
012000*    TWO 40-BYTE HALVES SO THE MISMATCH MESSAGE DOES NOT WRAP THE
012100*    OPERATOR CONSOLE (PK-402).
012200 01  WS-EXP-LINE-HOLD             PIC X(80) VALUE SPACE.
012300 01  WS-EXP-LINE-VIEW REDEFINES WS-EXP-LINE-HOLD.
012400     05  WS-EXP-FIRST-HALF       PIC X(40).
012500     05  WS-EXP-LAST-HALF        PIC X(40).
012600*
012700 01  WS-ACT-LINE-HOLD             PIC X(80) VALUE SPACE.
012800 01  WS-ACT-LINE-VIEW REDEFINES WS-ACT-LINE-HOLD.
012900     05  WS-ACT-FIRST-HALF       PIC X(40).
013000     05  WS-ACT-LAST-HALF        PIC X(40).
013100*
013200 01  WS-SUMMARY-LINE.
013300     05  FILLER                  PIC X(19) VALUE
013400         "PAWTEST-NEW RESULT:".
013500     05  FILLER                  PIC X(01) VALUE SPACE.
013600     05  WS-RESULT-WORD          PIC X(04) VALUE SPACE.
013700     05  FILLER                  PIC X(56) VALUE SPACE.
013800 01  WS-SUMMARY-LINE-ALT REDEFINES WS-SUMMARY-LINE.
013900     05  WS-SUMMARY-TEXT         PIC X(80).
014000*
014100*    WS-RUN-FAILED IS A STANDALONE SWITCH, NOT PART OF ANY GROUP --
014200*    SET THE MOMENT THE FIRST MISMATCH OR LENGTH DIFFERENCE TURNS
014300*    UP, SO 4000-PRINT-TALLY DOES NOT HAVE TO RE-DERIVE THE VERDICT
014400*    FROM THE COUNTERS A SECOND TIME.
014500 77  WS-RUN-FAILED               PIC X(01) VALUE 'N'.
014600     88  THIS-RUN-HAS-FAILED         VALUE 'Y'.
014700*
014800 PROCEDURE DIVISION.
014900*    1000-MAIN-RTN -- LOAD BOTH REPORTS COMPLETE, WALK THEM
015000*    TOGETHER LINE BY LINE, THEN PRINT THE PASS/FAIL TALLY.
015100 1000-MAIN-RTN.
015200     PERFORM 1100-OPEN-FILES
015300         THRU 1100-OPEN-FILES-EXIT.
015400     PERFORM 2000-LOAD-EXPECTED
015500         THRU 2000-LOAD-EXPECTED-EXIT
015600         UNTIL NO-MORE-EXPECTED.
015700     PERFORM 2010-LOAD-ACTUAL
015800         THRU 2010-LOAD-ACTUAL-EXIT
015900         UNTIL NO-MORE-ACTUAL.
016000     PERFORM 3000-COMPARE-LINES
016100         THRU 3000-COMPARE-LINES-EXIT.
016200     PERFORM 4000-PRINT-TALLY
016300         THRU 4000-PRINT-TALLY-EXIT.
016400     PERFORM 9000-CLOSE-FILES
016500         THRU 9000-CLOSE-FILES-EXIT.
016600     STOP RUN.
016700*
016800*    1100-OPEN-FILES -- OPENS THE TWO REPORT FILES BEING DIFFED.
016900*    EITHER MISSING IS FATAL -- THERE IS NO PARTIAL COMPARE RUN.
017000 1100-OPEN-FILES.
017100     OPEN INPUT RPT-EXPECTED-FILE.
017200     IF NOT EXP-OK
017300         DISPLAY "PAWTEST-NEW: EXPECTED-FILE OPEN FAILED "
017400             EXP-STATUS
017500         STOP RUN
017600     END-IF.
017700     OPEN INPUT RPT-ACTUAL-FILE.
017800     IF NOT ACT-OK
017900         DISPLAY "PAWTEST-NEW: ACTUAL-FILE OPEN FAILED "
018000             ACT-STATUS
018100         STOP RUN
018200     END-IF.
018300 1100-OPEN-FILES-EXIT.
018400     EXIT.
018500*
018600*    2000-LOAD-EXPECTED -- LOADS ONE LINE OF THE EXPECTED REPORT
018700*    INTO EXPECTED-LINE-TABLE, IN FILE ORDER, FOR THE LINE-BY-
018800*    LINE WALK DONE BY 3000-COMPARE-LINES.
018900 2000-LOAD-EXPECTED.
019000     READ RPT-EXPECTED-FILE
019100         AT END MOVE 'Y' TO EOF-EXP
019200             GO TO 2000-LOAD-EXPECTED-EXIT
019300     END-READ.
019400     ADD 1 TO EL-CNT.
019500     SET EL-IDX TO EL-CNT.
019600     MOVE EXP-PRINT-LINE TO EL-LINE-TEXT (EL-IDX).
019700 2000-LOAD-EXPECTED-EXIT.
019800     EXIT.
019900*
020000*    2010-LOAD-ACTUAL -- SAME SHAPE AS 2000-LOAD-EXPECTED, ONE
020100*    LINE OF THE ACTUAL (THIS-RUN) REPORT INTO ACTUAL-LINE-TABLE.
020200 2010-LOAD-ACTUAL.
020300     READ RPT-ACTUAL-FILE
020400         AT END MOVE 'Y' TO EOF-ACT
020500             GO TO 2010-LOAD-ACTUAL-EXIT
020600     END-READ.
020700     ADD 1 TO AL-CNT.
020800     SET AL-IDX TO AL-CNT.
020900     MOVE ACT-PRINT-LINE TO AL-LINE-TEXT (AL-IDX).
021000 2010-LOAD-ACTUAL-EXIT.
021100     EXIT.
021200*
021300*    3000-COMPARE-LINES -- WALKS AS FAR AS THE LONGER OF THE TWO
021400*    REPORTS RAN (PK-259) -- A REPORT THAT RAN SHORT OR LONG IS A
021500*    MISMATCH ON EVERY LINE PAST THE SHORTER REPORT'S END, NOT A
021600*    SILENT PASS.
021700 3000-COMPARE-LINES.
021800     IF EL-CNT > AL-CNT
021900         MOVE EL-CNT TO WS-MAX-LINE-CNT
022000     ELSE
022100         MOVE AL-CNT TO WS-MAX-LINE-CNT
022200     END-IF.
022300     PERFORM 3010-COMPARE-ONE-LINE
022400         THRU 3010-COMPARE-ONE-LINE-EXIT
022500         VARYING WS-SUB1 FROM 1 BY 1
022600         UNTIL WS-SUB1 > WS-MAX-LINE-CNT.
022700 3000-COMPARE-LINES-EXIT.
022800     EXIT.
022900*
023000 3010-COMPARE-ONE-LINE.
023100     IF WS-SUB1 > EL-CNT
023200         MOVE SPACE TO WS-EXP-LINE-HOLD
023300         MOVE "(NO LINE -- EXPECTED REPORT RAN SHORT)"
023400             TO WS-EXP-LINE-HOLD
023500     ELSE
023600         MOVE EL-LINE-TEXT (WS-SUB1) TO WS-EXP-LINE-HOLD
023700     END-IF.
023800     IF WS-SUB1 > AL-CNT
023900         MOVE SPACE TO WS-ACT-LINE-HOLD
024000         MOVE "(NO LINE -- ACTUAL REPORT RAN SHORT)"
024100             TO WS-ACT-LINE-HOLD
024200     ELSE
024300         MOVE AL-LINE-TEXT (WS-SUB1) TO WS-ACT-LINE-HOLD
024400     END-IF.
024500     IF WS-EXP-LINE-HOLD = WS-ACT-LINE-HOLD
024600         ADD 1 TO MATCH-CNT
024700     ELSE
024800         ADD 1 TO MISMATCH-CNT
024900         MOVE 'Y' TO WS-RUN-FAILED
025000         DISPLAY "PAWTEST-NEW: LINE " WS-SUB1 " MISMATCH".
025100         DISPLAY "  EXPECTED: " WS-EXP-FIRST-HALF.
025200         DISPLAY "            " WS-EXP-LAST-HALF.
025300         DISPLAY "  ACTUAL:   " WS-ACT-FIRST-HALF.
025400         DISPLAY "            " WS-ACT-LAST-HALF.
025500 3010-COMPARE-ONE-LINE-EXIT.
025600     EXIT.
025700*
025800*    4000-PRINT-TALLY -- A CLEAN RUN NEEDS EVERY LINE TO MATCH AND
025900*    BOTH REPORTS TO BE THE SAME LENGTH (PK-259).
026000 4000-PRINT-TALLY.
026100     IF EL-CNT NOT = AL-CNT
026200         MOVE 'Y' TO WS-RUN-FAILED
026300     END-IF.
026400     IF THIS-RUN-HAS-FAILED
026500         MOVE "FAIL" TO WS-RESULT-WORD
026600     ELSE
026700         MOVE "PASS" TO WS-RESULT-WORD
026800     END-IF.
026900     DISPLAY WS-SUMMARY-LINE.
027000     DISPLAY "PAWTEST-NEW: LINES COMPARED  " WS-MAX-LINE-CNT.
027100     DISPLAY "PAWTEST-NEW: LINES MATCHED   " MATCH-CNT.
027200     DISPLAY "PAWTEST-NEW: LINES MISMATCHED" MISMATCH-CNT.
027300     DISPLAY "PAWTEST-NEW: EXPECTED LINES  " EL-CNT.
027400     DISPLAY "PAWTEST-NEW: ACTUAL LINES    " AL-CNT.
027500 4000-PRINT-TALLY-EXIT.
027600     EXIT.
027700*
027800*    9000-CLOSE-FILES -- CLOSES BOTH REPORT FILES.  RUN'S PASS/
027900*    FAIL RESULT WAS ALREADY DISPLAYED BY 4000-PRINT-TALLY.
028000 9000-CLOSE-FILES.
028100     CLOSE RPT-EXPECTED-FILE RPT-ACTUAL-FILE.
028200 9000-CLOSE-FILES-EXIT.
028300     EXIT.
