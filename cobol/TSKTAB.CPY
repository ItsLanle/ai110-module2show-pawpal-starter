000100*    TSKTAB.CPY -- IN-MEMORY TASK TABLE.  ONE ENTRY PER TASK
000200*    RECORD READ FROM TASK-FILE, CARRYING THE SCHEDULING WORK
000300*    FIELDS THAT NEVER TOUCH DISK -- THE MINUTES-SINCE-MIDNIGHT
000400*    SORT KEY, THE SELECTED-FOR-TODAY FLAG, AND THE ORIGINAL
000500*    READ SEQUENCE (SO A STABLE SORT HAS SOMETHING TO BREAK
000600*    TIES ON).  LOADED BY 2100-LOAD-TASKS.  THE TABLE ITSELF
000650*    NEVER MOVES -- PRIORITY-ORDER-TABLE AND TIME-ORDER-TABLE
000660*    CARRY THE SORTED VIEWS AS SUBSCRIPT LISTS INSTEAD.
000670*    TT-ROLLED IS PETROL-NEW'S OWN GUARD FLAG -- IT NEVER RIDES
000680*    THE DISK RECORD -- SET THE MOMENT A SUCCESSOR IS BORN SO
000690*    THE SAME COMPLETED TASK CANNOT SPAWN TWO SUCCESSORS IN ONE
000695*    RUN.
000696*    TT-DROPPED IS ALSO PETROL-NEW'S OWN -- SET BY A REMOVE-TASK
000697*    OR REMOVE-PET TRANSACTION (SEE 2500-PROCESS-REMOVALS).  A
000698*    DROPPED ENTRY IS NOT CARRIED FORWARD TO TASK-FILE-OUT AND IS
000699*    NEVER RE-ATTACHED, ROLLED, OR REPORTED ON AGAIN.
000700*
000800     01  TASK-TABLE.
000900         05  TT-TAB-CNT          PIC 9(03) COMP-3 VALUE ZERO.
001000         05  TT-TAB-ENTRY OCCURS 1 TO 500 TIMES
001050                 DEPENDING ON TT-TAB-CNT
001100                 INDEXED BY TT-IDX.
001200             10  TT-TASK-ID          PIC 9(03).
001300             10  TT-PET-ID           PIC 9(03).
001400             10  TT-NAME             PIC X(20).
001500             10  TT-DURATION         PIC 9(03).
001600             10  TT-PRIORITY         PIC 9(01).
001700             10  TT-CATEGORY         PIC X(10).
001800             10  TT-REQUIRED         PIC X(01).
001900                 88  TT-IS-REQUIRED      VALUE 'Y'.
002000             10  TT-FREQUENCY        PIC X(01).
002100                 88  TT-FREQ-DAILY       VALUE 'D'.
002200                 88  TT-FREQ-WEEKLY      VALUE 'W'.
002300             10  TT-TIME             PIC X(05).
002400             10  TT-TIME-HHMM REDEFINES TT-TIME.
002500                 15  TT-TIME-HH      PIC 99.
002600                 15  FILLER          PIC X.
002700                 15  TT-TIME-MM      PIC 99.
002800             10  TT-HAS-TIME         PIC X(01) VALUE 'N'.
002900                 88  TT-TIME-PRESENT     VALUE 'Y'.
003000             10  TT-TIME-KEY         PIC 9(05) COMP-3.
003100             10  TT-COMPLETE         PIC X(01).
003200                 88  TT-IS-COMPLETE      VALUE 'Y'.
003300             10  TT-DUE-DATE         PIC 9(08).
003400             10  TT-DUE-DATE-YMD REDEFINES TT-DUE-DATE.
003500                 15  TT-DUE-YYYY     PIC 9(04).
003600                 15  TT-DUE-MM       PIC 99.
003700                 15  TT-DUE-DD       PIC 99.
003800             10  TT-SELECTED         PIC X(01) VALUE 'N'.
003900                 88  TT-IN-PLAN          VALUE 'Y'.
003950             10  TT-ROLLED           PIC X(01) VALUE 'N'.
003960                 88  TT-ALREADY-ROLLED   VALUE 'Y'.
003970             10  TT-DROPPED          PIC X(01) VALUE 'N'.
003980                 88  TT-IS-DROPPED       VALUE 'Y'.
004000             10  TT-READ-SEQ         PIC 9(04) COMP-3.
004100             10  TT-PLAN-SEQ         PIC 9(04) COMP-3 VALUE ZERO.
004200             10  FILLER              PIC X(03).
