000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PAWSKED-NEW.
000300 AUTHOR. J D KOWALSKI.
000400 INSTALLATION. HEARTLAND PET CARE SYSTEMS.
000500 DATE-WRITTEN. 04/14/1987.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED -- INTERNAL SCHEDULING USE ONLY.
000800*REMARKS AND MODIFICATIONS.
000900**************************************************************
001000* REMARKS:
001100* BUILDS THE OWNER'S DAILY PET-CARE PLAN FROM THE OWNER,
001200* PET AND TASK MASTERS AND PRINTS THE DAILY SCHEDULE REPORT.
001300* REQUIRED TASKS ALWAYS RIDE THE PLAN; OPTIONAL TASKS ARE
001400* ADDED BY PRIORITY WHILE THE OWNER'S DAILY MINUTES HOLD OUT.
001500**************************************************************
001600*  MODIFICATION HISTORY:
001700*
001800*   WRITTEN:    04/14/1987
001900*   PROGRAMMER: J D KOWALSKI
002000*   MODIFICATION: ORIGINAL RUN -- REQUIRED/OPTIONAL FILL AND
002100*                 THE DAILY SCHEDULE PRINT.
002200*
002300*   MODIFIED:   09/02/1988
002400*   PROGRAMMER: J D KOWALSKI
002500*   MODIFICATION: PK-114 ADDED THE PER-PET CONTROL BREAK AND
002600*                 COMPLETED/TOTAL COUNTS TO THE TRAILER.
002700*
002800*   MODIFIED:   02/19/1991
002900*   PROGRAMMER: R T ABERNATHY
003000*   MODIFICATION: PK-201 ADDED TIME-OF-DAY CONFLICT WARNINGS
003100*                 SECTION -- KENNEL SIDE WAS DOUBLE-BOOKING
003200*                 BATHS AND VET RUNS AT THE SAME CLOCK TIME.
003300*
003400*   MODIFIED:   06/03/1993
003500*   PROGRAMMER: R T ABERNATHY
003600*   MODIFICATION: PK-247 EXCLUDED-TASKS SECTION NOW SUPPRESSED
003700*                 WHEN EMPTY PER FRONT DESK REQUEST.
003800*
003900*   MODIFIED:   11/28/1995
004000*   PROGRAMMER: M J FEENEY
004100*   MODIFICATION: PK-303 REQUIRED-TASKS-EXCEED-BUDGET NOW
004200*                 ABORTS THE RUN CLEANLY INSTEAD OF PRINTING
004300*                 A PARTIAL PLAN.
004400*
004500*   MODIFIED:   01/06/1999
004600*   PROGRAMMER: M J FEENEY
004700*   MODIFICATION: PK-341 Y2K -- TASK-DUE-DATE AND ALL DATE
004800*                 WORK FIELDS WIDENED TO FULL 4-DIGIT YEAR.
004900*                 NO 2-DIGIT YEAR FIELDS REMAIN IN THIS RUN.
005000*
005100*   MODIFIED:   03/11/2004
005200*   PROGRAMMER: S K OYELARAN
005300*   MODIFICATION: PK-388 PET-DETAIL SECTION NOW LISTS SPECIAL
005400*                 NEEDS UNDER EACH PET WHEN PRESENT.
005500*
005600*   MODIFIED:   07/22/2011
005700*   PROGRAMMER: S K OYELARAN
005800*   MODIFICATION: PK-412 RAISED TASK TABLE FROM 300 TO 500
005900*                 ENTRIES -- MULTI-PET HOUSEHOLDS OUTGREW IT.
006000*
006100*   MODIFIED:   02/14/2013
006200*   PROGRAMMER: T L WHITFIELD
006300*   MODIFICATION: PK-418 A SECOND TASK CARD FOR THE SAME PET,
006400*                 SAME TASK-ID, WAS BEING LOADED TWICE INSTEAD OF
006500*                 REJECTED -- ADDED 2115-TASK-DUP-CHECK, MIRRORING
006600*                 THE PET-ID DUPLICATE REJECT ALREADY IN
006700*                 2000-LOAD-PETS.
006800*
006900*   MODIFIED:
007000*   PROGRAMMER:
007100*   MODIFICATION:
007200*
007300**************************************************************
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER.  IBM-RS6000.
007700 OBJECT-COMPUTER.  IBM-RS6000.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     COPY OWNSEL.
008300     COPY PETSEL.
008400     COPY TSKSEL.
008500     SELECT REPORT-FILE ASSIGN TO RPTDD
008600            FILE STATUS IS RPT-STATUS
008700            ORGANIZATION IS LINE SEQUENTIAL.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  OWNER-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  OWNER-REC.
009300     COPY OWNREC.
009400 FD  PET-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  PET-REC.
009700     COPY PETREC.
009800 FD  TASK-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 01  TASK-REC.
010100     COPY TSKREC.
010200 FD  REPORT-FILE
010300     LABEL RECORDS ARE OMITTED.
010400 01  RPT-PRINT-LINE              PIC X(80).
010500 WORKING-STORAGE SECTION.
010600 01  FILE-STATUS-AREA.
010700     05  OWN-STATUS              PIC XX     VALUE SPACE.
010800         88  OWN-OK                  VALUE '00'.
010900         88  OWN-EOF                 VALUE '10'.
011000     05  PET-STATUS              PIC XX     VALUE SPACE.
011100         88  PET-OK                  VALUE '00'.
011200         88  PET-EOF                 VALUE '10'.
011300     05  TSK-STATUS              PIC XX     VALUE SPACE.
011400         88  TSK-OK                  VALUE '00'.
011500         88  TSK-EOF                 VALUE '10'.
011600     05  RPT-STATUS              PIC XX     VALUE SPACE.
011700         88  RPT-OK                  VALUE '00'.
011800     05  FILLER                  PIC X(02) VALUE SPACE.
011900
012000 01  RUN-SWITCHES.
012100     05  EOF-TASK                PIC X      VALUE 'N'.
012200         88  NO-MORE-TASKS           VALUE 'Y'.
012300     05  ABEND-SW                PIC X      VALUE 'N'.
012400         88  RUN-ABORTED             VALUE 'Y'.
012500     05  FILLER                  PIC X(02) VALUE SPACE.
012600
012700 01  COUNTERS.
012800     05  TSK-READ-CNT            PIC S9(5) COMP-3 VALUE ZERO.
012900     05  TSK-REJECT-CNT          PIC S9(5) COMP-3 VALUE ZERO.
013000     05  REQUIRED-MIN            PIC S9(5) COMP-3 VALUE ZERO.
013100     05  RUNNING-MIN             PIC S9(5) COMP-3 VALUE ZERO.
013200     05  PLAN-CNT                PIC S9(5) COMP-3 VALUE ZERO.
013300     05  EXCL-CNT                PIC S9(5) COMP-3 VALUE ZERO.
013400     05  CONFLICT-CNT            PIC S9(5) COMP-3 VALUE ZERO.
013500     05  WS-SUB1                 PIC S9(5) COMP-3 VALUE ZERO.
013600     05  WS-SUB2                 PIC S9(5) COMP-3 VALUE ZERO.
013700     05  WS-SUB-A                PIC S9(5) COMP-3 VALUE ZERO.
013800     05  WS-SUB-B                PIC S9(5) COMP-3 VALUE ZERO.
013900     05  WS-HOLD-SUB             PIC S9(5) COMP-3 VALUE ZERO.
014000     05  WS-DUP-CNT              PIC S9(5) COMP-3 VALUE ZERO.
014100     05  WS-FIRST-SUB            PIC S9(5) COMP-3 VALUE ZERO.
014200     05  WS-STR-PTR              PIC S9(3) COMP-3 VALUE 1.
014300     05  WS-DUP-IDX              PIC S9(5) COMP-3 VALUE ZERO.
014400     05  FILLER                  PIC X(02) VALUE SPACE.
014500*
014600 77  WS-SWAPPED                  PIC X      VALUE 'N'.
014700     88  A-SWAP-WAS-MADE             VALUE 'Y'.
014800 77  WS-SWAP-NEEDED              PIC X      VALUE 'N'.
014900     88  SWAP-IS-NEEDED              VALUE 'Y'.
015000*    WS-TASK-DUP-SW IS 2115-TASK-DUP-CHECK'S OWN FLAG -- SET WHEN
015100*    THE TASK-ID BEING LOADED IS ALREADY SEATED ON THE SAME PET.
015200 77  WS-TASK-DUP-SW              PIC X      VALUE 'N'.
015300     88  TASK-DUP-FOUND              VALUE 'Y'.
015400
015500*    WS-OWNER-AVAIL-HHMM IS AN HOURS/MINUTES VIEW OF THE SAME
015600*    BUDGET FIGURE CARRIED IN WS-OWNER-AVAIL-MIN -- KEPT FOR
015700*    THE DAY WHEN THE FRONT DESK ASKS FOR AN "HH:MM" HEADING
015800*    LINE INSTEAD OF A RAW MINUTE COUNT.
015900 01  WS-OWNER-HOLD.
016000     05  WS-OWNER-NAME           PIC X(30).
016100     05  WS-OWNER-AVAIL-MIN      PIC 9(04).
016200     05  WS-OWNER-AVAIL-HHMM REDEFINES WS-OWNER-AVAIL-MIN.
016300         10  WS-AVAIL-HH         PIC 99.
016400         10  WS-AVAIL-MM         PIC 99.
016500     05  FILLER                  PIC X(05) VALUE SPACE.
016600
016700 01  WS-ERROR-LINE.
016800     05  FILLER                  PIC X(20) VALUE
016900         "REQUIRED TASKS (".
017000     05  WS-ERR-REQ-MIN          PIC ZZZZ9.
017100     05  FILLER                  PIC X(20) VALUE
017200         "MIN) EXCEED AVAIL (".
017300     05  WS-ERR-AVAIL-MIN        PIC ZZZZ9.
017400     05  FILLER                  PIC X(05) VALUE "MIN)".
017500*    WS-ERROR-TEXT LETS ANY PARAGRAPH THAT WANTS TO LOG A FREE-FORM
017600*    LINE THROUGH THIS SAME AREA TREAT IT AS ONE PLAIN FIELD RATHER
017700*    THAN PICKING APART THE EDITED SUBFIELDS ABOVE.
017800 01  WS-ERROR-LINE-ALT REDEFINES WS-ERROR-LINE.
017900     05  WS-ERROR-TEXT           PIC X(65).
018000
018100 COPY PETTAB.
018200 COPY TSKTAB.
018300
018400*    CONFLICT-LIST HOLDS ONE ENTRY PER DISTINCT TASK-TIME
018500*    ALREADY REPORTED, SO EACH CLOCK TIME IS ONLY FLAGGED
018600*    ONCE EVEN THOUGH THE OUTER SCAN IN 3500-FIND-CONFLICTS
018700*    PASSES BY IT ONCE FOR EVERY TASK CARRYING THAT TIME.
018800 01  CONFLICT-LIST.
018900     05  CL-CNT                  PIC 9(03) COMP-3 VALUE ZERO.
019000     05  CL-ENTRY OCCURS 500 TIMES
019100             INDEXED BY CL-IDX.
019200         10  CL-TIME-KEY         PIC 9(05) COMP-3.
019300     05  FILLER                  PIC X(02) VALUE SPACE.
019400
019500*    PRIORITY-ORDER-TABLE AND TIME-ORDER-TABLE NEVER MOVE THE
019600*    TASK-TABLE ITSELF -- THEY HOLD SUBSCRIPTS INTO IT.  THIS
019700*    WAY THE PRIORITY SORT DONE FOR THE REQUIRED/OPTIONAL PASS
019800*    AND THE TIME-OF-DAY SORT DONE FOR THE PRINTED SCHEDULE CAN
019900*    EACH HAVE THEIR OWN ORDERING WITHOUT DISTURBING TT-READ-SEQ,
020000*    WHICH THE EXCLUDED-TASKS SECTION NEEDS IN ORIGINAL FILE
020100*    ORDER.  (SEE PK-412 IN THE CHANGE LOG.)
020200 01  PRIORITY-ORDER-TABLE.
020300     05  PO-ENTRY OCCURS 500 TIMES
020400             PIC 9(03) COMP-3.
020500     05  FILLER                  PIC X(02) VALUE SPACE.
020600
020700 01  TIME-ORDER-TABLE.
020800     05  TO-ENTRY OCCURS 500 TIMES
020900             PIC 9(03) COMP-3.
021000     05  FILLER                  PIC X(02) VALUE SPACE.
021100
021200 01  RPT-HDR-1.
021300     05  FILLER                  PIC X(28) VALUE
021400         "PAWPAL+ DAILY SCHEDULE".
021500     05  FILLER                  PIC X(52) VALUE SPACE.
021600 01  RPT-HDR-2.
021700     05  FILLER                  PIC X(07) VALUE "OWNER: ".
021800     05  H2-OWNER-NAME           PIC X(30).
021900     05  FILLER                  PIC X(43) VALUE SPACE.
022000 01  RPT-HDR-3.
022100     05  FILLER                  PIC X(18) VALUE
022200         "AVAILABLE MINUTES:".
022300     05  H3-AVAIL-MIN            PIC ZZZZ9.
022400     05  FILLER                  PIC X(04) VALUE SPACE.
022500     05  FILLER                  PIC X(18) VALUE
022600         "SCHEDULED MINUTES:".
022700     05  H3-SCHED-MIN            PIC ZZZZ9.
022800     05  FILLER                  PIC X(04) VALUE SPACE.
022900     05  FILLER                  PIC X(15) VALUE
023000         "TASKS SCHEDULED".
023100     05  FILLER                  PIC X(01) VALUE ":".
023200     05  H3-TASK-CNT             PIC ZZ9.
023300     05  FILLER                  PIC X(16) VALUE SPACE.
023400 01  RPT-BLANK-LINE              PIC X(80) VALUE SPACE.
023500 01  RPT-SECTION-HDR.
023600     05  RSH-TEXT                PIC X(60).
023700     05  FILLER                  PIC X(20) VALUE SPACE.
023800 01  RPT-SCHED-LN.
023900     05  RS-SEQ                  PIC ZZ9.
024000     05  FILLER                  PIC X(02) VALUE ". ".
024100     05  RS-NAME                 PIC X(20).
024200     05  RS-DURATION             PIC ZZ9.
024300     05  FILLER                  PIC X(04) VALUE " MIN".
024400     05  FILLER                  PIC X(02) VALUE SPACE.
024500     05  RS-CATEGORY             PIC X(10).
024600     05  FILLER                  PIC X(01) VALUE SPACE.
024700     05  RS-PRIORITY             PIC 9.
024800     05  FILLER                  PIC X(03) VALUE "/5 ".
024900     05  RS-BADGE                PIC X(08).
025000     05  FILLER                  PIC X(01) VALUE SPACE.
025100     05  RS-TIME-TAG             PIC X(11).
025200     05  FILLER                  PIC X(06) VALUE SPACE.
025300 01  RPT-EXCL-LN.
025400     05  FILLER                  PIC X(04) VALUE "  - ".
025500     05  RE-NAME                 PIC X(20).
025600     05  RE-DURATION             PIC ZZ9.
025700     05  FILLER                  PIC X(04) VALUE " MIN".
025800     05  FILLER                  PIC X(02) VALUE SPACE.
025900     05  RE-PRIORITY             PIC 9.
026000     05  FILLER                  PIC X(02) VALUE "/5".
026100     05  FILLER                  PIC X(45) VALUE SPACE.
026200 01  RPT-CONFL-LN.
026300     05  FILLER                  PIC X(11) VALUE "CONFLICT AT".
026400     05  FILLER                  PIC X(01) VALUE SPACE.
026500     05  RC-TIME                 PIC X(05).
026600     05  FILLER                  PIC X(02) VALUE ": ".
026700     05  RC-LIST                 PIC X(61).
026800 01  RPT-PET-LN-1.
026900     05  FILLER                  PIC X(04) VALUE "PET:".
027000     05  FILLER                  PIC X(01) VALUE SPACE.
027100     05  RP-NAME                 PIC X(20).
027200     05  FILLER                  PIC X(01) VALUE SPACE.
027300     05  RP-SPECIES              PIC X(10).
027400     05  FILLER                  PIC X(05) VALUE " AGE:".
027500     05  RP-AGE                  PIC Z9.
027600     05  FILLER                  PIC X(37) VALUE SPACE.
027700 01  RPT-PET-LN-2.
027800     05  FILLER                  PIC X(15) VALUE
027900         "  SPECIAL NEED:".
028000     05  RN-TEXT                 PIC X(30).
028100     05  FILLER                  PIC X(35) VALUE SPACE.
028200 01  RPT-PET-LN-3.
028300     05  FILLER                  PIC X(06) VALUE "  TASK".
028400     05  FILLER                  PIC X(01) VALUE SPACE.
028500     05  RP3-TASK-CNT            PIC ZZ9.
028600     05  FILLER                  PIC X(13) VALUE "  COMPLETED: ".
028700     05  RP3-DONE-CNT            PIC ZZ9.
028800     05  FILLER                  PIC X(01) VALUE "/".
028900     05  RP3-TOTAL-CNT           PIC ZZ9.
029000     05  FILLER                  PIC X(51) VALUE SPACE.
029100 01  RPT-TRAILER-LN.
029200     05  FILLER                  PIC X(38) VALUE
029300         "END PAWPAL+ DAILY SCHEDULE -- MINUTES".
029400     05  FILLER                  PIC X(01) VALUE SPACE.
029500     05  RT-GRAND-MIN            PIC ZZZZ9.
029600     05  FILLER                  PIC X(01) VALUE SPACE.
029700     05  FILLER                  PIC X(35) VALUE
029800         "OF AVAILABLE BUDGET USED THIS RUN.".
029900
030000*    1000-MAIN-RTN -- THE ENTIRE NIGHTLY SCHEDULE RUN IN ONE
030100*    STRAIGHT-LINE PERFORM SEQUENCE: LOAD THE THREE MASTERS,
030200*    PRIORITIZE THE TASK TABLE, SEAT REQUIRED TASKS FIRST, THEN
030300*    (IF THE RUN DID NOT ABEND ON A BAD MASTER) FILL IN OPTIONAL
030400*    TASKS AGAINST WHATEVER BUDGET IS LEFT, ORDER THE DAY BY
030500*    CLOCK TIME, BUILD THE OWNER SUMMARY COUNTS, FLAG DOUBLE-
030600*    BOOKED TIME SLOTS, AND PRINT THE FOUR-SECTION REPORT.
030700 PROCEDURE DIVISION.
030800 1000-MAIN-RTN.
030900     PERFORM 1100-OPEN-FILES
031000         THRU 1100-OPEN-FILES-EXIT.
031100     PERFORM 2000-LOAD-OWNER
031200         THRU 2000-LOAD-OWNER-EXIT.
031300     PERFORM 2000-LOAD-PETS
031400         THRU 2000-LOAD-PETS-EXIT.
031500     PERFORM 2100-LOAD-TASKS
031600         THRU 2100-LOAD-TASKS-EXIT
031700         UNTIL NO-MORE-TASKS.
031800     PERFORM 3000-PRIORITIZE-TASKS
031900         THRU 3000-PRIORITIZE-TASKS-EXIT.
032000     PERFORM 3100-REQUIRED-PASS
032100         THRU 3100-REQUIRED-PASS-EXIT.
032200     IF NOT RUN-ABORTED
032300         PERFORM 3200-OPTIONAL-PASS
032400             THRU 3200-OPTIONAL-PASS-EXIT
032500         PERFORM 3300-TIME-ORDER-PLAN
032600             THRU 3300-TIME-ORDER-PLAN-EXIT
032700         PERFORM 3400-BUILD-SUMMARY
032800             THRU 3400-BUILD-SUMMARY-EXIT
032900         PERFORM 3500-FIND-CONFLICTS
033000             THRU 3500-FIND-CONFLICTS-EXIT
033100         PERFORM 4000-PRINT-HEADER
033200             THRU 4000-PRINT-HEADER-EXIT
033300         PERFORM 4100-PRINT-SCHEDULED
033400             THRU 4100-PRINT-SCHEDULED-EXIT
033500         PERFORM 4200-PRINT-EXCLUDED
033600             THRU 4200-PRINT-EXCLUDED-EXIT
033700         PERFORM 4300-PRINT-CONFLICTS
033800             THRU 4300-PRINT-CONFLICTS-EXIT
033900         PERFORM 4400-PRINT-PET-DETAIL
034000             THRU 4400-PRINT-PET-DETAIL-EXIT
034100         PERFORM 4900-PRINT-TRAILER
034200             THRU 4900-PRINT-TRAILER-EXIT
034300     END-IF.
034400     PERFORM 9000-CLOSE-FILES
034500         THRU 9000-CLOSE-FILES-EXIT.
034600     STOP RUN.
034700
034800*    1100-OPEN-FILES -- OPENS ALL FOUR FILES FOR THE RUN AND
034900*    ABENDS ON THE SPOT IF ANY OF THE THREE INPUT MASTERS OR THE
035000*    REPORT OUTPUT WILL NOT OPEN -- THERE IS NO PARTIAL RUN.
035100 1100-OPEN-FILES.
035200     OPEN INPUT OWNER-FILE.
035300     IF NOT OWN-OK
035400         DISPLAY "PAWSKED-NEW: OWNER-FILE OPEN FAILED "
035500             OWN-STATUS
035600         STOP RUN
035700     END-IF.
035800     OPEN INPUT PET-FILE.
035900     IF NOT PET-OK
036000         DISPLAY "PAWSKED-NEW: PET-FILE OPEN FAILED "
036100             PET-STATUS
036200         STOP RUN
036300     END-IF.
036400     OPEN INPUT TASK-FILE.
036500     IF NOT TSK-OK
036600         DISPLAY "PAWSKED-NEW: TASK-FILE OPEN FAILED "
036700             TSK-STATUS
036800         STOP RUN
036900     END-IF.
037000     OPEN OUTPUT REPORT-FILE.
037100     IF NOT RPT-OK
037200         DISPLAY "PAWSKED-NEW: REPORT-FILE OPEN FAILED "
037300             RPT-STATUS
037400         STOP RUN
037500     END-IF.
037600 1100-OPEN-FILES-EXIT.
037700     EXIT.
037800
037900*    2000-LOAD-OWNER -- THE OWNER MASTER IS EXACTLY ONE RECORD.
038000 2000-LOAD-OWNER.
038100     READ OWNER-FILE
038200         AT END
038300             DISPLAY "PAWSKED-NEW: OWNER-FILE HAS NO RECORD"
038400             MOVE 'Y' TO ABEND-SW
038500             GO TO 2000-LOAD-OWNER-EXIT
038600     END-READ.
038700     MOVE OWNER-NAME TO WS-OWNER-NAME.
038800     MOVE OWNER-AVAIL-MIN TO WS-OWNER-AVAIL-MIN.
038900 2000-LOAD-OWNER-EXIT.
039000     EXIT.
039100
039200*    2000-LOAD-PETS -- PET-FILE IS IN PET-ID ORDER; A DUPLICATE
039300*    PET-ID ON THE FILE IS REJECTED (PET ALREADY ATTACHED TO
039400*    THE OWNER), MIRRORING THE "ADD PET TO OWNER" RULE.
039500 2000-LOAD-PETS.
039600     READ PET-FILE
039700         AT END GO TO 2000-LOAD-PETS-EXIT
039800     END-READ.
039900     PERFORM 2010-PET-LOOKUP
040000         THRU 2010-PET-LOOKUP-EXIT.
040100     IF PT-IDX > PT-TAB-CNT
040200         ADD 1 TO PT-TAB-CNT
040300         SET PT-IDX TO PT-TAB-CNT
040400         MOVE PET-ID       TO PT-PET-ID (PT-IDX)
040500         MOVE PET-NAME     TO PT-PET-NAME (PT-IDX)
040600         MOVE PET-SPECIES  TO PT-PET-SPECIES (PT-IDX)
040700         MOVE PET-AGE      TO PT-PET-AGE (PT-IDX)
040800         MOVE PET-NEEDS-CNT TO PT-NEEDS-CNT (PT-IDX)
040900         MOVE PET-NEED-1   TO PT-NEED-TAB (PT-IDX 1)
041000         MOVE PET-NEED-2   TO PT-NEED-TAB (PT-IDX 2)
041100         MOVE PET-NEED-3   TO PT-NEED-TAB (PT-IDX 3)
041200         MOVE ZERO         TO PT-TASK-CNT (PT-IDX)
041300         MOVE ZERO         TO PT-DONE-CNT (PT-IDX)
041400     ELSE
041500         DISPLAY "PAWSKED-NEW: DUPLICATE PET-ID REJECTED "
041600             PET-ID
041700     END-IF.
041800     GO TO 2000-LOAD-PETS.
041900 2000-LOAD-PETS-EXIT.
042000     EXIT.
042100
042200*    2010-PET-LOOKUP -- SEQUENTIAL SEARCH OF THE PET TABLE BY
042300*    PET-ID.  SETS PT-IDX TO THE MATCH, OR ONE PAST THE LAST
042400*    ENTRY (PT-TAB-CNT + 1) WHEN NOT FOUND -- THE CALLER TESTS
042500*    "PT-IDX > PT-TAB-CNT" TO TELL THE TWO CASES APART.
042600 2010-PET-LOOKUP.
042700     SET PT-IDX TO 1.
042800     SEARCH PT-TAB-ENTRY
042900         AT END SET PT-IDX TO PT-TAB-CNT
043000             ADD 1 TO PT-IDX
043100         WHEN PET-ID = PT-PET-ID (PT-IDX)
043200             CONTINUE
043300     END-SEARCH.
043400 2010-PET-LOOKUP-EXIT.
043500     EXIT.
043600
043700*    2100-LOAD-TASKS -- TASK-FILE IS IN TASK-ID ORDER.  A TASK
043800*    NAMING A PET-ID NOT ON FILE IS REJECTED, AS IS A TASK-ID
043900*    ALREADY SEATED ON THAT SAME PET (SEE 2115-TASK-DUP-CHECK,
044000*    ADDED PK-418 BELOW).  PRIORITY IS RANGE-CHECKED HERE PER
044100*    THE VALIDATION RULE.
044200 2100-LOAD-TASKS.
044300     READ TASK-FILE
044400         AT END MOVE 'Y' TO EOF-TASK
044500             GO TO 2100-LOAD-TASKS-EXIT
044600     END-READ.
044700     ADD 1 TO TSK-READ-CNT.
044800     MOVE TASK-PET-ID TO PET-ID.
044900     PERFORM 2010-PET-LOOKUP
045000         THRU 2010-PET-LOOKUP-EXIT.
045100     IF PT-IDX > PT-TAB-CNT
045200         DISPLAY "PAWSKED-NEW: TASK "  TASK-ID
045300             " REJECTED -- UNKNOWN PET-ID " TASK-PET-ID
045400         ADD 1 TO TSK-REJECT-CNT
045500         GO TO 2100-LOAD-TASKS-EXIT
045600     END-IF.
045700     IF TASK-PRIORITY < 1 OR TASK-PRIORITY > 5
045800         DISPLAY "PAWSKED-NEW: TASK " TASK-ID
045900             " REJECTED -- PRIORITY MUST BE BETWEEN 1 AND 5"
046000         ADD 1 TO TSK-REJECT-CNT
046100         GO TO 2100-LOAD-TASKS-EXIT
046200     END-IF.
046300     PERFORM 2115-TASK-DUP-CHECK
046400         THRU 2115-TASK-DUP-CHECK-EXIT.
046500     IF TASK-DUP-FOUND
046600         DISPLAY "PAWSKED-NEW: TASK " TASK-ID
046700             " REJECTED -- DUPLICATE TASK-ID ON PET " TASK-PET-ID
046800         ADD 1 TO TSK-REJECT-CNT
046900         GO TO 2100-LOAD-TASKS-EXIT
047000     END-IF.
047100     ADD 1 TO TT-TAB-CNT.
047200     SET TT-IDX TO TT-TAB-CNT.
047300     MOVE TASK-ID           TO TT-TASK-ID (TT-IDX).
047400     MOVE TASK-PET-ID       TO TT-PET-ID (TT-IDX).
047500     MOVE TASK-NAME         TO TT-NAME (TT-IDX).
047600     MOVE TASK-DURATION     TO TT-DURATION (TT-IDX).
047700     MOVE TASK-PRIORITY     TO TT-PRIORITY (TT-IDX).
047800     MOVE TASK-CATEGORY     TO TT-CATEGORY (TT-IDX).
047900     MOVE TASK-REQUIRED     TO TT-REQUIRED (TT-IDX).
048000     MOVE TASK-FREQUENCY    TO TT-FREQUENCY (TT-IDX).
048100     MOVE TASK-TIME         TO TT-TIME (TT-IDX).
048200     MOVE TASK-COMPLETE     TO TT-COMPLETE (TT-IDX).
048300     MOVE TASK-DUE-DATE     TO TT-DUE-DATE (TT-IDX).
048400     MOVE 'N'               TO TT-SELECTED (TT-IDX).
048500     MOVE TSK-READ-CNT      TO TT-READ-SEQ (TT-IDX).
048600     MOVE ZERO              TO TT-PLAN-SEQ (TT-IDX).
048700     PERFORM 2120-DERIVE-TIME-KEY
048800         THRU 2120-DERIVE-TIME-KEY-EXIT.
048900     ADD 1 TO PT-TASK-CNT (PT-IDX).
049000     IF TASK-IS-COMPLETE
049100         ADD 1 TO PT-DONE-CNT (PT-IDX)
049200     END-IF.
049300 2100-LOAD-TASKS-EXIT.
049400     EXIT.
049500
049600*    2115-TASK-DUP-CHECK -- SCANS THE TASK TABLE AS LOADED SO FAR
049700*    FOR A TASK-ID ALREADY SEATED ON THE SAME PET-ID AS THE TASK
049800*    RECORD JUST READ.  MIRRORS 2010-PET-LOOKUP'S "SET A SWITCH,
049900*    LET THE CALLER TEST IT" SHAPE, EXCEPT THE TABLE ITSELF IS
050000*    NOT IN TASK-ID ORDER SO A SEARCH (BINARY OR SEQUENTIAL) ON
050100*    TT-TASK-ID ALONE WON'T DO -- BOTH KEYS MUST MATCH TOGETHER,
050200*    SO THIS WALKS THE TABLE BY HAND.
050300 2115-TASK-DUP-CHECK.
050400     MOVE 'N' TO WS-TASK-DUP-SW.
050500     IF TT-TAB-CNT = ZERO
050600         GO TO 2115-TASK-DUP-CHECK-EXIT
050700     END-IF.
050800     PERFORM 2116-TASK-DUP-SCAN
050900         THRU 2116-TASK-DUP-SCAN-EXIT
051000         VARYING WS-DUP-IDX FROM 1 BY 1
051100         UNTIL WS-DUP-IDX > TT-TAB-CNT OR TASK-DUP-FOUND.
051200 2115-TASK-DUP-CHECK-EXIT.
051300     EXIT.
051400*
051500 2116-TASK-DUP-SCAN.
051600     IF TT-TASK-ID (WS-DUP-IDX) = TASK-ID
051700         AND TT-PET-ID (WS-DUP-IDX) = TASK-PET-ID
051800         MOVE 'Y' TO WS-TASK-DUP-SW
051900     END-IF.
052000 2116-TASK-DUP-SCAN-EXIT.
052100     EXIT.
052200
052300*    2120-DERIVE-TIME-KEY -- MINUTES-SINCE-MIDNIGHT KEY FOR THE
052400*    TIME-ORDER SORT.  BLANK TASK-TIME SORTS AFTER EVERY TIMED
052500*    TASK, SO THE UNTIMED KEY IS FORCED HIGH (99999).
052600 2120-DERIVE-TIME-KEY.
052700     IF TT-TIME (TT-IDX) = SPACE
052800         MOVE 'N' TO TT-HAS-TIME (TT-IDX)
052900         MOVE 99999 TO TT-TIME-KEY (TT-IDX)
053000     ELSE
053100         MOVE 'Y' TO TT-HAS-TIME (TT-IDX)
053200         COMPUTE TT-TIME-KEY (TT-IDX) =
053300             (TT-TIME-HH (TT-IDX) * 60) + TT-TIME-MM (TT-IDX)
053400     END-IF.
053500 2120-DERIVE-TIME-KEY-EXIT.
053600     EXIT.
053700
053800*    3000-PRIORITIZE-TASKS -- STABLE SORT OF THE TASK TABLE ON
053900*    (REQUIRED DESC, PRIORITY DESC).  A STRAIGHT BUBBLE SORT
054000*    THAT ONLY SWAPS ADJACENT ENTRIES WHEN THE LEADING ONE IS
054100*    STRICTLY LOWER RANK KEEPS THE SORT STABLE -- ORIGINAL
054200*    READ ORDER SURVIVES AMONG TIES.  EVERY LOOP BELOW IS AN
054300*    OUT-OF-LINE PERFORM ... VARYING OVER A NAMED PARAGRAPH --
054400*    THIS SHOP DOES NOT WRITE INLINE PERFORM LOOPS.
054500 3000-PRIORITIZE-TASKS.
054600     PERFORM 3005-INIT-ORDER-ENTRY
054700         THRU 3005-INIT-ORDER-ENTRY-EXIT
054800         VARYING WS-SUB1 FROM 1 BY 1
054900         UNTIL WS-SUB1 > TT-TAB-CNT.
055000     MOVE 'Y' TO WS-SWAPPED.
055100     PERFORM 3010-BUBBLE-PASS
055200         THRU 3010-BUBBLE-PASS-EXIT
055300         UNTIL NOT A-SWAP-WAS-MADE.
055400 3000-PRIORITIZE-TASKS-EXIT.
055500     EXIT.
055600*
055700*    3005-INIT-ORDER-ENTRY -- SEEDS PRIORITY-ORDER-TABLE WITH THE
055800*    SUBSCRIPTS 1 THROUGH TT-TAB-CNT, IN TASK-FILE READ ORDER, SO
055900*    3010-BUBBLE-PASS HAS AN ARRAY OF SUBSCRIPTS TO REORDER RATHER
056000*    THAN MOVING THE TASK-TABLE ENTRIES THEMSELVES.
056100 3005-INIT-ORDER-ENTRY.
056200     MOVE WS-SUB1 TO PO-ENTRY (WS-SUB1).
056300 3005-INIT-ORDER-ENTRY-EXIT.
056400     EXIT.
056500
056600*    3010-BUBBLE-PASS -- ONE ADJACENT-SWAP PASS OVER THE
056700*    PRIORITY-ORDER-TABLE.  KEEPS GOING WHILE 3000 SEES A
056800*    SWAP WAS MADE ON THE LAST PASS.
056900 3010-BUBBLE-PASS.
057000     MOVE 'N' TO WS-SWAPPED.
057100     PERFORM 3015-BUBBLE-STEP
057200         THRU 3015-BUBBLE-STEP-EXIT
057300         VARYING WS-SUB1 FROM 1 BY 1
057400         UNTIL WS-SUB1 >= TT-TAB-CNT.
057500 3010-BUBBLE-PASS-EXIT.
057600     EXIT.
057700
057800 3015-BUBBLE-STEP.
057900     COMPUTE WS-SUB2 = WS-SUB1 + 1.
058000     PERFORM 3020-COMPARE-RANK
058100         THRU 3020-COMPARE-RANK-EXIT.
058200     IF SWAP-IS-NEEDED
058300         MOVE PO-ENTRY (WS-SUB1) TO WS-HOLD-SUB
058400         MOVE PO-ENTRY (WS-SUB2) TO PO-ENTRY (WS-SUB1)
058500         MOVE WS-HOLD-SUB        TO PO-ENTRY (WS-SUB2)
058600         MOVE 'Y' TO WS-SWAPPED
058700     END-IF.
058800 3015-BUBBLE-STEP-EXIT.
058900     EXIT.
059000
059100*    3020-COMPARE-RANK -- TRUE WHEN THE ENTRY AT WS-SUB1 RANKS
059200*    STRICTLY BELOW THE ENTRY AT WS-SUB2 (REQUIRED BEATS
059300*    OPTIONAL, THEN HIGHER TASK-PRIORITY BEATS LOWER).  A TIE
059400*    NEVER SWAPS, WHICH IS WHAT KEEPS THE SORT STABLE.
059500 3020-COMPARE-RANK.
059600     MOVE 'N' TO WS-SWAP-NEEDED.
059700     MOVE PO-ENTRY (WS-SUB1) TO WS-SUB-A.
059800     MOVE PO-ENTRY (WS-SUB2) TO WS-SUB-B.
059900     IF TT-REQUIRED (WS-SUB-A) = 'N'
060000             AND TT-REQUIRED (WS-SUB-B) = 'Y'
060100         MOVE 'Y' TO WS-SWAP-NEEDED
060200     ELSE
060300         IF TT-REQUIRED (WS-SUB-A) = TT-REQUIRED (WS-SUB-B)
060400             IF TT-PRIORITY (WS-SUB-B) > TT-PRIORITY (WS-SUB-A)
060500                 MOVE 'Y' TO WS-SWAP-NEEDED
060600             END-IF
060700         END-IF
060800     END-IF.
060900 3020-COMPARE-RANK-EXIT.
061000     EXIT.
061100
061200*    3100-REQUIRED-PASS -- SEATS EVERY REQUIRED TASK FIRST AND
061300*    ABORTS THE RUN WHEN THEY ALONE EXCEED THE OWNER'S DAILY
061400*    MINUTES (PK-303).
061500 3100-REQUIRED-PASS.
061600     MOVE ZERO TO REQUIRED-MIN.
061700     PERFORM 3105-ADD-REQUIRED-MIN
061800         THRU 3105-ADD-REQUIRED-MIN-EXIT
061900         VARYING WS-SUB1 FROM 1 BY 1
062000         UNTIL WS-SUB1 > TT-TAB-CNT.
062100     IF REQUIRED-MIN > WS-OWNER-AVAIL-MIN
062200         MOVE REQUIRED-MIN      TO WS-ERR-REQ-MIN
062300         MOVE WS-OWNER-AVAIL-MIN TO WS-ERR-AVAIL-MIN
062400         DISPLAY WS-ERROR-LINE
062500         MOVE 'Y' TO ABEND-SW
062600     ELSE
062700         MOVE REQUIRED-MIN TO RUNNING-MIN
062800         PERFORM 3110-SEAT-REQUIRED
062900             THRU 3110-SEAT-REQUIRED-EXIT
063000             VARYING WS-SUB1 FROM 1 BY 1
063100             UNTIL WS-SUB1 > TT-TAB-CNT
063200     END-IF.
063300 3100-REQUIRED-PASS-EXIT.
063400     EXIT.
063500
063600*    3105-ADD-REQUIRED-MIN -- ACCUMULATES DURATION FOR ONE
063700*    REQUIRED TASK INTO REQUIRED-MIN; SKIPPED IF THE ENTRY IS
063800*    OPTIONAL.
063900 3105-ADD-REQUIRED-MIN.
064000     IF TT-IS-REQUIRED (WS-SUB1)
064100         ADD TT-DURATION (WS-SUB1) TO REQUIRED-MIN
064200     END-IF.
064300 3105-ADD-REQUIRED-MIN-EXIT.
064400     EXIT.
064500
064600*    3110-SEAT-REQUIRED -- FLIPS TT-SELECTED FOR ONE REQUIRED
064700*    TASK.  RUNNING-MIN WAS ALREADY SET TO REQUIRED-MIN IN THE
064800*    CALLER, SO NO MINUTES BOOKKEEPING HAPPENS HERE.
064900 3110-SEAT-REQUIRED.
065000     IF TT-IS-REQUIRED (WS-SUB1)
065100         MOVE 'Y' TO TT-SELECTED (WS-SUB1)
065200     END-IF.
065300 3110-SEAT-REQUIRED-EXIT.
065400     EXIT.
065500
065600*    3200-OPTIONAL-PASS -- WALKS THE PRIORITY-ORDER-TABLE AND
065700*    ADDS OPTIONAL TASKS WHILE THE OWNER'S DAILY MINUTES HOLD
065800*    OUT.  REQUIRED TASKS WERE ALREADY SEATED BY 3100.
065900 3200-OPTIONAL-PASS.
066000     PERFORM 3210-TRY-OPTIONAL
066100         THRU 3210-TRY-OPTIONAL-EXIT
066200         VARYING WS-SUB1 FROM 1 BY 1
066300         UNTIL WS-SUB1 > TT-TAB-CNT.
066400 3200-OPTIONAL-PASS-EXIT.
066500     EXIT.
066600
066700*    3210-TRY-OPTIONAL -- TESTS ONE OPTIONAL TASK, IN PRIORITY-
066800*    ORDER-TABLE SEQUENCE, AGAINST WHATEVER OWNER MINUTES ARE
066900*    STILL UNSPENT.  A TASK THAT WOULD BLOW THE BUDGET IS LEFT
067000*    UNSELECTED AND FALLS THROUGH TO THE EXCLUDED-TASKS SECTION
067100*    OF THE REPORT -- THIS IS THE ONLY PLACE RUNNING-MIN GROWS
067200*    PAST THE REQUIRED-TASK TOTAL.
067300 3210-TRY-OPTIONAL.
067400     MOVE PO-ENTRY (WS-SUB1) TO WS-SUB-A.
067500     IF TT-REQUIRED (WS-SUB-A) = 'N'
067600         IF RUNNING-MIN + TT-DURATION (WS-SUB-A)
067700                 NOT > WS-OWNER-AVAIL-MIN
067800             MOVE 'Y' TO TT-SELECTED (WS-SUB-A)
067900             ADD TT-DURATION (WS-SUB-A) TO RUNNING-MIN
068000         END-IF
068100     END-IF.
068200 3210-TRY-OPTIONAL-EXIT.
068300     EXIT.
068400
068500*    3300-TIME-ORDER-PLAN -- BUILDS THE TIME-ORDER-TABLE FROM
068600*    THE SELECTED TASKS ONLY, THEN SORTS IT ON TT-TIME-KEY FOR
068700*    THE PRINTED SCHEDULE.  TT-PLAN-SEQ RECORDS EACH TASK'S
068800*    FINAL PRINT POSITION.
068900 3300-TIME-ORDER-PLAN.
069000     MOVE ZERO TO PLAN-CNT.
069100     PERFORM 3305-ADD-TO-TIME-ORDER
069200         THRU 3305-ADD-TO-TIME-ORDER-EXIT
069300         VARYING WS-SUB1 FROM 1 BY 1
069400         UNTIL WS-SUB1 > TT-TAB-CNT.
069500     MOVE 'Y' TO WS-SWAPPED.
069600     PERFORM 3310-TIME-BUBBLE-PASS
069700         THRU 3310-TIME-BUBBLE-PASS-EXIT
069800         UNTIL NOT A-SWAP-WAS-MADE.
069900     PERFORM 3320-STAMP-PLAN-SEQ
070000         THRU 3320-STAMP-PLAN-SEQ-EXIT
070100         VARYING WS-SUB1 FROM 1 BY 1
070200         UNTIL WS-SUB1 > PLAN-CNT.
070300 3300-TIME-ORDER-PLAN-EXIT.
070400     EXIT.
070500
070600*    3305-ADD-TO-TIME-ORDER -- COPIES ONE SELECTED TASK'S
070700*    TABLE SUBSCRIPT INTO TIME-ORDER-TABLE.  AN UNSELECTED TASK
070800*    NEVER APPEARS ON THE TIME-ORDERED SCHEDULE AT ALL.
070900 3305-ADD-TO-TIME-ORDER.
071000     MOVE PO-ENTRY (WS-SUB1) TO WS-SUB-A.
071100     IF TT-SELECTED (WS-SUB-A) = 'Y'
071200         ADD 1 TO PLAN-CNT
071300         MOVE WS-SUB-A TO TO-ENTRY (PLAN-CNT)
071400     END-IF.
071500 3305-ADD-TO-TIME-ORDER-EXIT.
071600     EXIT.
071700
071800*    3310-TIME-BUBBLE-PASS -- ONE ADJACENT-SWAP PASS OVER
071900*    TIME-ORDER-TABLE, SAME SHAPE AS 3010-BUBBLE-PASS ABOVE BUT
072000*    KEYED ON TT-TIME-KEY RATHER THAN REQUIRED/PRIORITY RANK.
072100 3310-TIME-BUBBLE-PASS.
072200     MOVE 'N' TO WS-SWAPPED.
072300     PERFORM 3315-TIME-BUBBLE-STEP
072400         THRU 3315-TIME-BUBBLE-STEP-EXIT
072500         VARYING WS-SUB1 FROM 1 BY 1
072600         UNTIL WS-SUB1 >= PLAN-CNT.
072700 3310-TIME-BUBBLE-PASS-EXIT.
072800     EXIT.
072900
073000*    3315-TIME-BUBBLE-STEP -- COMPARES TWO ADJACENT TIME-ORDER-
073100*    TABLE ENTRIES BY TT-TIME-KEY AND SWAPS WHEN OUT OF ORDER.
073200*    UNTIMED TASKS CARRY THE FORCED-HIGH KEY OF 99999 FROM
073300*    2120-DERIVE-TIME-KEY, SO THEY SETTLE TO THE BOTTOM OF THE
073400*    PRINTED SCHEDULE.
073500 3315-TIME-BUBBLE-STEP.
073600     COMPUTE WS-SUB2 = WS-SUB1 + 1.
073700     MOVE TO-ENTRY (WS-SUB1) TO WS-SUB-A.
073800     MOVE TO-ENTRY (WS-SUB2) TO WS-SUB-B.
073900     IF TT-TIME-KEY (WS-SUB-B) < TT-TIME-KEY (WS-SUB-A)
074000         MOVE TO-ENTRY (WS-SUB1) TO WS-HOLD-SUB
074100         MOVE TO-ENTRY (WS-SUB2) TO TO-ENTRY (WS-SUB1)
074200         MOVE WS-HOLD-SUB        TO TO-ENTRY (WS-SUB2)
074300         MOVE 'Y' TO WS-SWAPPED
074400     END-IF.
074500 3315-TIME-BUBBLE-STEP-EXIT.
074600     EXIT.
074700
074800*    3320-STAMP-PLAN-SEQ -- ONCE TIME-ORDER-TABLE IS FULLY SORTED,
074900*    RECORDS EACH TASK'S FINAL PRINT POSITION BACK ONTO ITS
075000*    TASK-TABLE ENTRY (TT-PLAN-SEQ) SO 4100-PRINT-SCHEDULED CAN
075100*    WALK THE SCHEDULE IN THAT ORDER.
075200 3320-STAMP-PLAN-SEQ.
075300     MOVE TO-ENTRY (WS-SUB1) TO WS-SUB-A.
075400     MOVE WS-SUB1 TO TT-PLAN-SEQ (WS-SUB-A).
075500 3320-STAMP-PLAN-SEQ-EXIT.
075600     EXIT.
075700
075800*    3400-BUILD-SUMMARY -- COUNTS THE TASKS THAT DID NOT MAKE
075900*    THE PLAN, FOR THE EXCLUDED-TASKS SECTION AND THE HEADER.
076000 3400-BUILD-SUMMARY.
076100     MOVE ZERO TO EXCL-CNT.
076200     PERFORM 3410-COUNT-EXCLUDED
076300         THRU 3410-COUNT-EXCLUDED-EXIT
076400         VARYING WS-SUB1 FROM 1 BY 1
076500         UNTIL WS-SUB1 > TT-TAB-CNT.
076600 3400-BUILD-SUMMARY-EXIT.
076700     EXIT.
076800
076900*    3410-COUNT-EXCLUDED -- TALLIES ONE TASK-TABLE ENTRY INTO
077000*    EXCL-CNT WHEN IT NEVER GOT SEATED BY EITHER PASS.
077100 3410-COUNT-EXCLUDED.
077200     IF TT-SELECTED (WS-SUB1) = 'N'
077300         ADD 1 TO EXCL-CNT
077400     END-IF.
077500 3410-COUNT-EXCLUDED-EXIT.
077600     EXIT.
077700
077800*    3500-FIND-CONFLICTS -- FLAGS EVERY CLOCK TIME CARRIED BY
077900*    MORE THAN ONE TIMED TASK (PK-201).  RUNS OVER ALL LOADED
078000*    TASKS, NOT JUST THE ONES THE PLAN SELECTED.
078100 3500-FIND-CONFLICTS.
078200     MOVE ZERO TO CL-CNT.
078300     PERFORM 3505-SCAN-FOR-DUP-TIME
078400         THRU 3505-SCAN-FOR-DUP-TIME-EXIT
078500         VARYING WS-SUB1 FROM 1 BY 1
078600         UNTIL WS-SUB1 > TT-TAB-CNT.
078700 3500-FIND-CONFLICTS-EXIT.
078800     EXIT.
078900
079000*    3505-SCAN-FOR-DUP-TIME -- FOR EACH TIMED TASK, LOOKS FOR
079100*    OTHERS SHARING ITS CLOCK TIME.  UNTIMED TASKS NEVER CONFLICT
079200*    -- THEIR TIME-KEY IS THE FORCED-HIGH 99999, NOT A REAL CLOCK
079300*    TIME, SO THEY ARE SKIPPED HERE ENTIRELY.
079400 3505-SCAN-FOR-DUP-TIME.
079500     IF TT-HAS-TIME (WS-SUB1) = 'Y'
079600         PERFORM 3510-CHECK-DUP-TIME
079700             THRU 3510-CHECK-DUP-TIME-EXIT
079800     END-IF.
079900 3505-SCAN-FOR-DUP-TIME-EXIT.
080000     EXIT.
080100
080200 3510-CHECK-DUP-TIME.
080300     MOVE ZERO TO WS-DUP-CNT.
080400     PERFORM 3515-COUNT-DUP-TIME
080500         THRU 3515-COUNT-DUP-TIME-EXIT
080600         VARYING WS-SUB2 FROM 1 BY 1
080700         UNTIL WS-SUB2 > TT-TAB-CNT.
080800     IF WS-DUP-CNT > 1
080900         PERFORM 3520-FIRST-OCCURRENCE
081000             THRU 3520-FIRST-OCCURRENCE-EXIT
081100         IF WS-SUB1 = WS-FIRST-SUB
081200             ADD 1 TO CL-CNT
081300             MOVE TT-TIME-KEY (WS-SUB1) TO CL-TIME-KEY (CL-CNT)
081400             ADD 1 TO CONFLICT-CNT
081500         END-IF
081600     END-IF.
081700 3510-CHECK-DUP-TIME-EXIT.
081800     EXIT.
081900*    3515-COUNT-DUP-TIME -- ADDS ONE TO WS-DUP-CNT FOR EVERY
082000*    TIMED TASK THAT SHARES THE CLOCK TIME BEING TESTED, THE
082100*    TASK ITSELF INCLUDED -- A LONE TASK AT A TIME COMES BACK
082200*    WITH A COUNT OF ONE, NOT ZERO.
082300 3515-COUNT-DUP-TIME.
082400     IF TT-HAS-TIME (WS-SUB2) = 'Y'
082500             AND TT-TIME-KEY (WS-SUB2) = TT-TIME-KEY (WS-SUB1)
082600         ADD 1 TO WS-DUP-CNT
082700     END-IF.
082800 3515-COUNT-DUP-TIME-EXIT.
082900     EXIT.
083000
083100*    3520-FIRST-OCCURRENCE -- ONLY THE FIRST TASK CARRYING A
083200*    GIVEN CLOCK TIME LOGS THE CONFLICT, SO A THREE-WAY
083300*    COLLISION STILL PRINTS ONE LINE, NOT THREE.
083400 3520-FIRST-OCCURRENCE.
083500     MOVE WS-SUB1 TO WS-FIRST-SUB.
083600     PERFORM 3525-SEEK-FIRST
083700         THRU 3525-SEEK-FIRST-EXIT
083800         VARYING WS-SUB2 FROM 1 BY 1
083900         UNTIL WS-SUB2 >= WS-SUB1
084000         OR WS-FIRST-SUB NOT = WS-SUB1.
084100 3520-FIRST-OCCURRENCE-EXIT.
084200     EXIT.
084300
084400*    3525-SEEK-FIRST -- WALKS THE TABLE FROM THE TOP LOOKING FOR
084500*    AN EARLIER ENTRY SHARING WS-SUB1'S CLOCK TIME; THE MOMENT
084600*    ONE IS FOUND WS-FIRST-SUB CHANGES, WHICH STOPS THE
084700*    CONTROLLING PERFORM IN 3520 -- THE EARLIEST MATCH WINS.
084800 3525-SEEK-FIRST.
084900     IF TT-HAS-TIME (WS-SUB2) = 'Y'
085000             AND TT-TIME-KEY (WS-SUB2) = TT-TIME-KEY (WS-SUB1)
085100         MOVE WS-SUB2 TO WS-FIRST-SUB
085200     END-IF.
085300 3525-SEEK-FIRST-EXIT.
085400     EXIT.
085500
085600*    4000-PRINT-HEADER -- WRITES THE THREE-LINE BANNER (TITLE,
085700*    OWNER NAME, MINUTES-USED-OF-AVAILABLE-AND-TASK-COUNT LINE)
085800*    THAT OPENS EVERY DAILY SCHEDULE REPORT.
085900 4000-PRINT-HEADER.
086000     MOVE SPACE TO RPT-PRINT-LINE.
086100     WRITE RPT-PRINT-LINE FROM RPT-HDR-1.
086200     MOVE WS-OWNER-NAME TO H2-OWNER-NAME.
086300     WRITE RPT-PRINT-LINE FROM RPT-HDR-2.
086400     MOVE WS-OWNER-AVAIL-MIN TO H3-AVAIL-MIN.
086500     MOVE RUNNING-MIN        TO H3-SCHED-MIN.
086600     MOVE PLAN-CNT           TO H3-TASK-CNT.
086700     WRITE RPT-PRINT-LINE FROM RPT-HDR-3.
086800     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
086900 4000-PRINT-HEADER-EXIT.
087000     EXIT.
087100
087200*    4100-PRINT-SCHEDULED -- PRINTS THE SCHEDULED-TASKS SECTION IN
087300*    TIME-ORDER-TABLE SEQUENCE -- I.E. THE ACTUAL PLAN, CLOCK-TIME
087400*    ORDERED, NOT THE PRIORITY ORDER USED TO BUILD IT.
087500 4100-PRINT-SCHEDULED.
087600     MOVE "SCHEDULED TASKS" TO RSH-TEXT.
087700     WRITE RPT-PRINT-LINE FROM RPT-SECTION-HDR.
087800     PERFORM 4110-PRINT-SCHED-LINE
087900         THRU 4110-PRINT-SCHED-LINE-EXIT
088000         VARYING WS-SUB1 FROM 1 BY 1
088100         UNTIL WS-SUB1 > PLAN-CNT.
088200     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
088300 4100-PRINT-SCHEDULED-EXIT.
088400     EXIT.
088500
088600*    4110-PRINT-SCHED-LINE -- ONE SCHEDULED-TASK DETAIL LINE.
088700*    "AT HH:MM" ONLY APPEARS WHEN THE TASK CARRIES A TIME-OF-DAY;
088800*    AN UNTIMED TASK PRINTS WITH RS-TIME-TAG BLANK.
088900 4110-PRINT-SCHED-LINE.
089000     MOVE TO-ENTRY (WS-SUB1) TO WS-SUB-A.
089100     MOVE WS-SUB1               TO RS-SEQ.
089200     MOVE TT-NAME (WS-SUB-A)    TO RS-NAME.
089300     MOVE TT-DURATION (WS-SUB-A) TO RS-DURATION.
089400     MOVE TT-CATEGORY (WS-SUB-A) TO RS-CATEGORY.
089500     MOVE TT-PRIORITY (WS-SUB-A) TO RS-PRIORITY.
089600     IF TT-IS-REQUIRED (WS-SUB-A)
089700         MOVE "REQUIRED" TO RS-BADGE
089800     ELSE
089900         MOVE "OPTIONAL" TO RS-BADGE
090000     END-IF.
090100     IF TT-HAS-TIME (WS-SUB-A) = 'Y'
090200         STRING "AT " DELIMITED BY SIZE
090300                 TT-TIME (WS-SUB-A) DELIMITED BY SIZE
090400             INTO RS-TIME-TAG
090500     ELSE
090600         MOVE SPACE TO RS-TIME-TAG
090700     END-IF.
090800     WRITE RPT-PRINT-LINE FROM RPT-SCHED-LN.
090900 4110-PRINT-SCHED-LINE-EXIT.
091000     EXIT.
091100
091200*    4200-PRINT-EXCLUDED -- LISTS THE TASKS THE PLAN COULD NOT
091300*    FIT, IN ORIGINAL TASK-FILE ORDER.  SUPPRESSED WHEN EMPTY
091400*    PER PK-247.
091500 4200-PRINT-EXCLUDED.
091600     IF EXCL-CNT > 0
091700         MOVE "EXCLUDED TASKS" TO RSH-TEXT
091800         WRITE RPT-PRINT-LINE FROM RPT-SECTION-HDR
091900         PERFORM 4210-PRINT-EXCL-LINE
092000             THRU 4210-PRINT-EXCL-LINE-EXIT
092100             VARYING WS-SUB1 FROM 1 BY 1
092200             UNTIL WS-SUB1 > TT-TAB-CNT
092300         WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
092400     END-IF.
092500 4200-PRINT-EXCLUDED-EXIT.
092600     EXIT.
092700
092800*    4210-PRINT-EXCL-LINE -- ONE EXCLUDED-TASK LINE, ORIGINAL
092900*    TASK-FILE ORDER; A SEATED TASK (TT-SELECTED = 'Y') IS
093000*    SKIPPED SILENTLY SINCE IT ALREADY PRINTED IN 4100.
093100 4210-PRINT-EXCL-LINE.
093200     IF TT-SELECTED (WS-SUB1) = 'N'
093300         MOVE TT-NAME (WS-SUB1)     TO RE-NAME
093400         MOVE TT-DURATION (WS-SUB1) TO RE-DURATION
093500         MOVE TT-PRIORITY (WS-SUB1) TO RE-PRIORITY
093600         WRITE RPT-PRINT-LINE FROM RPT-EXCL-LN
093700     END-IF.
093800 4210-PRINT-EXCL-LINE-EXIT.
093900     EXIT.
094000
094100 4300-PRINT-CONFLICTS.
094200     IF CL-CNT > 0
094300         MOVE "CONFLICT WARNINGS" TO RSH-TEXT
094400         WRITE RPT-PRINT-LINE FROM RPT-SECTION-HDR
094500         PERFORM 4310-BUILD-CONFLICT-LINE
094600             THRU 4310-BUILD-CONFLICT-LINE-EXIT
094700             VARYING WS-SUB1 FROM 1 BY 1
094800             UNTIL WS-SUB1 > CL-CNT
094900         WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE
095000     END-IF.
095100 4300-PRINT-CONFLICTS-EXIT.
095200     EXIT.
095300
095400*    4310-BUILD-CONFLICT-LINE -- LISTS EVERY TASK/PET PAIR THAT
095500*    SHARES THE CLOCK TIME AT CL-ENTRY (WS-SUB1).
095600 4310-BUILD-CONFLICT-LINE.
095700     MOVE SPACE TO RC-LIST.
095800     MOVE 1     TO WS-STR-PTR.
095900     MOVE SPACE TO RC-TIME.
096000     PERFORM 4315-ADD-CONFLICT-MEMBER
096100         THRU 4315-ADD-CONFLICT-MEMBER-EXIT
096200         VARYING WS-SUB2 FROM 1 BY 1
096300         UNTIL WS-SUB2 > TT-TAB-CNT.
096400     WRITE RPT-PRINT-LINE FROM RPT-CONFL-LN.
096500 4310-BUILD-CONFLICT-LINE-EXIT.
096600     EXIT.
096700
096800 4315-ADD-CONFLICT-MEMBER.
096900     IF TT-HAS-TIME (WS-SUB2) = 'Y'
097000             AND TT-TIME-KEY (WS-SUB2) = CL-TIME-KEY (WS-SUB1)
097100         IF RC-TIME = SPACE
097200             MOVE TT-TIME (WS-SUB2) TO RC-TIME
097300         ELSE
097400             STRING ", " DELIMITED BY SIZE
097500                 INTO RC-LIST WITH POINTER WS-STR-PTR
097600         END-IF
097700         MOVE TT-PET-ID (WS-SUB2) TO PET-ID
097800         PERFORM 2010-PET-LOOKUP
097900             THRU 2010-PET-LOOKUP-EXIT
098000         STRING TT-NAME (WS-SUB2) DELIMITED BY SPACE
098100                 " (" DELIMITED BY SIZE
098200                 PT-PET-NAME (PT-IDX) DELIMITED BY SPACE
098300                 ")" DELIMITED BY SIZE
098400             INTO RC-LIST WITH POINTER WS-STR-PTR
098500     END-IF.
098600 4315-ADD-CONFLICT-MEMBER-EXIT.
098700     EXIT.
098800
098900*    4400-PRINT-PET-DETAIL -- ONE BLOCK PER PET WITH ITS SPECIAL
099000*    NEEDS (PK-388) AND ITS TASK-COMPLETED-OF-TOTAL COUNT.
099100 4400-PRINT-PET-DETAIL.
099200     MOVE "PET DETAILS" TO RSH-TEXT.
099300     WRITE RPT-PRINT-LINE FROM RPT-SECTION-HDR.
099400     PERFORM 4410-PRINT-ONE-PET
099500         THRU 4410-PRINT-ONE-PET-EXIT
099600         VARYING WS-SUB1 FROM 1 BY 1
099700         UNTIL WS-SUB1 > PT-TAB-CNT.
099800 4400-PRINT-PET-DETAIL-EXIT.
099900     EXIT.
100000
100100*    4410-PRINT-ONE-PET -- NAME/SPECIES/AGE LINE, UP TO THREE
100200*    SPECIAL-NEEDS LINES, THEN THE COMPLETED-OF-TOTAL TASK COUNT
100300*    FOR ONE PET.  PT-NEEDS-CNT MAY BE LESS THAN THREE, SO
100400*    4415 GUARDS EACH NEED SLOT INDIVIDUALLY.
100500 4410-PRINT-ONE-PET.
100600     MOVE PT-PET-NAME (WS-SUB1)    TO RP-NAME.
100700     MOVE PT-PET-SPECIES (WS-SUB1) TO RP-SPECIES.
100800     MOVE PT-PET-AGE (WS-SUB1)     TO RP-AGE.
100900     WRITE RPT-PRINT-LINE FROM RPT-PET-LN-1.
101000     PERFORM 4415-PRINT-ONE-NEED
101100         THRU 4415-PRINT-ONE-NEED-EXIT
101200         VARYING WS-SUB2 FROM 1 BY 1
101300         UNTIL WS-SUB2 > 3.
101400     MOVE PT-TASK-CNT (WS-SUB1) TO RP3-TASK-CNT.
101500     MOVE PT-TASK-CNT (WS-SUB1) TO RP3-TOTAL-CNT.
101600     MOVE PT-DONE-CNT (WS-SUB1) TO RP3-DONE-CNT.
101700     WRITE RPT-PRINT-LINE FROM RPT-PET-LN-3.
101800     WRITE RPT-PRINT-LINE FROM RPT-BLANK-LINE.
101900 4410-PRINT-ONE-PET-EXIT.
102000     EXIT.
102100
102200*    4415-PRINT-ONE-NEED -- PRINTS ONE SPECIAL-NEEDS SLOT WHEN
102300*    IT IS WITHIN PT-NEEDS-CNT FOR THIS PET, ELSE DOES NOTHING.
102400 4415-PRINT-ONE-NEED.
102500     IF WS-SUB2 NOT > PT-NEEDS-CNT (WS-SUB1)
102600         MOVE PT-NEED-TAB (WS-SUB1 WS-SUB2) TO RN-TEXT
102700         WRITE RPT-PRINT-LINE FROM RPT-PET-LN-2
102800     END-IF.
102900 4415-PRINT-ONE-NEED-EXIT.
103000     EXIT.
103100
103200*    4900-PRINT-TRAILER -- CLOSING LINE: TOTAL MINUTES ACTUALLY
103300*    SCHEDULED, PRINTED AGAINST THE OWNER'S AVAILABLE-BUDGET
103400*    FIGURE THAT ALREADY WENT OUT IN THE HEADER.
103500 4900-PRINT-TRAILER.
103600     MOVE RUNNING-MIN TO RT-GRAND-MIN.
103700     WRITE RPT-PRINT-LINE FROM RPT-TRAILER-LN.
103800 4900-PRINT-TRAILER-EXIT.
103900     EXIT.
104000
104100*    9000-CLOSE-FILES -- CLOSES ALL FOUR FILES REGARDLESS OF HOW
104200*    FAR THE RUN GOT; A RUN THAT ABENDED IN 3100-REQUIRED-PASS
104300*    STILL REACHES HERE SINCE 1000-MAIN-RTN PERFORMS THIS
104400*    UNCONDITIONALLY.
104500 9000-CLOSE-FILES.
104600     CLOSE OWNER-FILE PET-FILE TASK-FILE REPORT-FILE.
104700 9000-CLOSE-FILES-EXIT.
104800     EXIT.
104900
