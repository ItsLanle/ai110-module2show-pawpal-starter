000100*    OWNREC.CPY -- OWNER MASTER RECORD, OWNER-FILE, 84 BYTES.
000200*    ONE RECORD PER RUN -- THE OWNER RUNNING THIS SCHEDULE.
000300*    30 BYTES OF RESERVED FILLER LEFT FOR THE NEXT OWNER FIELD
000400*    THE FRONT OFFICE ASKS FOR -- DO NOT SHRINK OWNER-NAME OR
000500*    OWNER-AVAIL-MIN TO STEAL FROM IT.
000600     05  OWNER-NAME              PIC X(30).
000700     05  OWNER-AVAIL-MIN         PIC 9(04).
000800     05  PREF-FOCUS              PIC X(10).
000900     05  PREF-TIME               PIC X(10).
001000     05  FILLER                  PIC X(30).
