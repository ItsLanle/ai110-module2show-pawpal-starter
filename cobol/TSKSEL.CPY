000100     SELECT TASK-FILE ASSIGN TO TASKDD
000200            FILE STATUS IS TSK-STATUS
000300            ORGANIZATION IS LINE SEQUENTIAL.
