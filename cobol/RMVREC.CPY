000100*    RMVREC.CPY -- REMOVAL-TRANSACTION RECORD, REMOVE-FILE, 10
000200*    BYTES.  ONE CARD PER REMOVE REQUEST, READ BY PETROL-NEW'S
000300*    2500-PROCESS-REMOVALS.  RM-TYPE 'P' REMOVES A PET (AND
000400*    CASCADES TO EVERY TASK STILL ATTACHED TO IT); RM-TYPE 'T'
000500*    REMOVES ONE TASK.  ONLY THE FIELD NAMED BY RM-TYPE IS
000600*    SIGNIFICANT ON A GIVEN CARD -- THE OTHER ID FIELD IS ZERO
000700*    FILLED AND IGNORED.
000800     05  RM-TYPE                 PIC X(01).
000900         88  RM-IS-PET-REMOVE        VALUE 'P'.
001000         88  RM-IS-TASK-REMOVE       VALUE 'T'.
001100     05  RM-PET-ID               PIC 9(03).
001200     05  RM-TASK-ID              PIC 9(03).
001300     05  FILLER                  PIC X(03).
