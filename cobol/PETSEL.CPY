000100     SELECT PET-FILE ASSIGN TO PETDD
000200            FILE STATUS IS PET-STATUS
000300            ORGANIZATION IS LINE SEQUENTIAL.
