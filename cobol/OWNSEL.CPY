000100     SELECT OWNER-FILE ASSIGN TO OWNERDD
000200            FILE STATUS IS OWN-STATUS
000300            ORGANIZATION IS LINE SEQUENTIAL.
