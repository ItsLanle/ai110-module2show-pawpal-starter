000100*    TSKREC.CPY -- TASK RECORD, TASK-FILE, 56 BYTES.
000200*    IN TASK-ID ORDER, KEYED TO ITS OWNING PET BY TASK-PET-ID.
000300*    RECORD IS FULL TO THE BYTE -- NO FILLER ROOM HERE, SAME
000400*    AS PETREC.CPY.  SEE TSKTAB.CPY FOR THE SCHEDULING WORK
000500*    FIELDS (SORT KEYS, SELECTED FLAG) THAT ARE NOT ON THE
000600*    DISK RECORD.
000700     05  TASK-ID                 PIC 9(03).
000800     05  TASK-PET-ID             PIC 9(03).
000900     05  TASK-NAME               PIC X(20).
001000     05  TASK-DURATION           PIC 9(03).
001100     05  TASK-PRIORITY           PIC 9(01).
001200     05  TASK-CATEGORY           PIC X(10).
001300     05  TASK-REQUIRED           PIC X(01).
001400         88  TASK-IS-REQUIRED        VALUE 'Y'.
001500         88  TASK-IS-OPTIONAL        VALUE 'N'.
001600     05  TASK-FREQUENCY          PIC X(01).
001700         88  TASK-FREQ-DAILY         VALUE 'D'.
001800         88  TASK-FREQ-WEEKLY        VALUE 'W'.
001900         88  TASK-FREQ-ONE-OFF       VALUE 'O'.
002000     05  TASK-TIME               PIC X(05).
002100     05  TASK-COMPLETE           PIC X(01).
002200         88  TASK-IS-COMPLETE        VALUE 'Y'.
002300     05  TASK-DUE-DATE           PIC 9(08).
