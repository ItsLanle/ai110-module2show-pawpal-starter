000100     SELECT REMOVE-FILE ASSIGN TO RMVDD
000200            FILE STATUS IS RMV-STATUS
000300            ORGANIZATION IS LINE SEQUENTIAL.
