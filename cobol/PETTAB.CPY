000100*    PETTAB.CPY -- IN-MEMORY PET TABLE, LOOKED UP BY SEQUENTIAL
000200*    SEARCH ON PT-PET-ID.  NO INDEXED FILE IS WARRANTED -- THE
000300*    OWNER'S PETS ARE FEW.  LOADED ONCE AT THE TOP OF THE RUN
000400*    BY THE 2000-LOAD-PETS PARAGRAPH, THEN CARRIED THROUGH THE
000500*    WHOLE RUN FOR THE PET-DETAIL CONTROL BREAK AND FOR THE
000600*    TASK/PET DUPLICATE CHECK.
000610*    PT-DROPPED IS PETROL-NEW'S OWN FLAG (PAWSKED-NEW NEVER SETS
000620*    OR TESTS IT) -- SET BY A REMOVE-PET TRANSACTION (SEE
000630*    2510-REMOVE-PET) SO THE PET'S BACK-LINK TO THE OWNER IS
000640*    TREATED AS CLEARED AND EVERY ONE OF ITS TASKS IS DROPPED
000650*    ALONG WITH IT.
000700     01  PET-TABLE.
000800         05  PT-TAB-CNT          PIC 9(03) COMP-3 VALUE ZERO.
000900         05  PT-TAB-ENTRY OCCURS 1 TO 200 TIMES
000950                 DEPENDING ON PT-TAB-CNT
001000                 INDEXED BY PT-IDX.
001100             10  PT-PET-ID           PIC 9(03).
001200             10  PT-PET-NAME         PIC X(20).
001300             10  PT-PET-SPECIES      PIC X(10).
001400             10  PT-PET-AGE          PIC 9(02).
001500             10  PT-NEEDS-CNT        PIC 9(01).
001600             10  PT-NEED-TAB OCCURS 3 TIMES
001700                                 PIC X(30).
001800             10  PT-TASK-CNT         PIC 9(03) COMP-3 VALUE ZERO.
001900             10  PT-DONE-CNT         PIC 9(03) COMP-3 VALUE ZERO.
001950             10  PT-DROPPED          PIC X(01) VALUE 'N'.
001960                 88  PT-IS-DROPPED       VALUE 'Y'.
002000             10  FILLER              PIC X(04).
